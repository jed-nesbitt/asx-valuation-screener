000100*===============================================================*
000200* PROGRAM NAME:    ASXDRVR
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 03/12/84 R. HALVORSEN   ORIGINAL CODING - RUNS ASXLOAD THEN  DPR02
000900*                         ASXMETR AS ONE OVERNIGHT STEP SO
001000*                         OPERATIONS ONLY HAS ONE JOB TO
001100*                         RESTART ON A FEED FAILURE.
001200* 03/04/85 L. CHEUNG      ASXPIVT CALL INSERTED BETWEEN ASXMETR DPR41
001300*                         AND THE (THEN NONEXISTENT) RANKING
001400*                         STEP, TO BUILD THE INDUSTRY AVERAGES
001500*                         THE COMMITTEE ASKED FOR.
001600* 01/06/99 D. MARCHETTI   Y2K: COMPLETION BANNER DATE PULLED    DPR29
001700*                         OFF WS-RUN-DATE-SLASH (4-DIGIT CCYY)
001800*                         INSTEAD OF THE OLD 2-DIGIT STAMP.
001900* 09/18/03 K. FORSYTHE    ASXSTRA CALL ADDED - RUNS THE FIVE    DPR57
002000*                         SCREENING STRATEGIES AGAINST THE
002100*                         ASXPIWK PIVOT FILE.
002200* 10/02/03 L. CHEUNG      ASXOUTW CALL ADDED TO COMBINE THE     DPR58
002300*                         TEN PER-STRATEGY SELECTION FILES
002400*                         INTO THE TICKERS-ONLY, LONG AND WIDE
002500*                         DELIVERABLES THE COMMITTEE CIRCULATES.
002600* 11/02/08 K. FORSYTHE    STEP NAMES ADDED TO THE RUN-PROGRESS   DPR81
002700*                         DISPLAYS - OPERATIONS WAS SCANNING
002800*                         THE JOBLOG FOR THE WRONG PROGRAM NAME
002900*                         ON AN ABEND.
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ASXDRVR.
003300 AUTHOR.        R. HALVORSEN.
003400 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003500 DATE-WRITTEN.  03/12/84.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-CLASS IS '0' THRU '9'
004800     UPSI-0 ON  STATUS IS UPSI-0-ON
004900            OFF STATUS IS UPSI-0-OFF.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400*---------------------------------------------------------------*
005500* NO FILES OF ITS OWN - ASXDRVR ONLY SEQUENCES THE FIVE WORKER
005600* STEPS.  EACH STEP OPENS AND CLOSES ITS OWN WORK FILES.
005700*---------------------------------------------------------------*
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300     COPY ASXCTL.
006400*---------------------------------------------------------------*
006500 01  WS-SWITCHES-MISC-FIELDS.
006600     05  WS-STEP-COUNT               PIC 9(02) COMP VALUE 0.
006700*---------------------------------------------------------------*
006800* ONE ENTRY PER BATCH STEP, IN RUN ORDER, FOR THE STEP-NAME
006900* PROGRESS DISPLAY ADDED UNDER DPR81.  LOADED FROM THE FLAT
007000* LITERAL AREA BY A REDEFINES, SAME HOUSE HABIT AS THE
007100* STRATEGY-CONFIG-TABLE IN ASXSCF - AN OCCURS TABLE CANNOT
007200* CARRY A DIFFERENT VALUE PER OCCURRENCE.
007300*---------------------------------------------------------------*
007400 01  WS-STEP-NAME-INIT-AREA.
007500     05  FILLER                      PIC X(08) VALUE 'ASXLOAD '.
007600     05  FILLER                      PIC X(08) VALUE 'ASXMETR '.
007700     05  FILLER                      PIC X(08) VALUE 'ASXPIVT '.
007800     05  FILLER                      PIC X(08) VALUE 'ASXSTRA '.
007900     05  FILLER                      PIC X(08) VALUE 'ASXOUTW '.
008000 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAME-INIT-AREA.
008100     05  WS-STEP-NAME OCCURS 5 TIMES
008200                      INDEXED BY WS-STEP-IDX  PIC X(08).
008300*---------------------------------------------------------------*
008400* ALTERNATE VIEW OF THE RUN-DATE SLASH PICTURE, SPLIT INTO ITS
008500* OWN GROUP SO THE COMPLETION BANNER CAN BE BUILT WITH ONE
008600* GROUP MOVE RATHER THAN THREE ELEMENTARY ONES.
008700*---------------------------------------------------------------*
008800 01  WS-BANNER-DATE-VIEW REDEFINES WS-RUN-DATE-SLASH.
008900     05  FILLER                      PIC X(10).
009000*===============================================================*
009100 PROCEDURE DIVISION.
009200*---------------------------------------------------------------*
009300 0000-MAIN-PARAGRAPH.
009400*---------------------------------------------------------------*
009500     PERFORM 1900-ESTABLISH-RUN-DATE.
009600     DISPLAY 'ASXDRVR - ASX SCREENER OVERNIGHT RUN - ',
009700         WS-RUN-DATE-SLASH.
009800     PERFORM 2000-RUN-ALL-STEPS.
009900     PERFORM 9000-DISPLAY-COMPLETION-SUMMARY.
010000     GOBACK.
010100*---------------------------------------------------------------*
010200* Y2K WINDOWING - DPR29.  SEE ASXLOAD 1900-ESTABLISH-RUN-DATE
010300* FOR THE FULL HISTORY OF THIS PARAGRAPH; KEPT IDENTICAL ACROSS
010400* EVERY ASX SCREENER PROGRAM ON PURPOSE.
010500*---------------------------------------------------------------*
010600 1900-ESTABLISH-RUN-DATE.
010700     ACCEPT WS-RUN-DATE-DATA FROM DATE YYYYMMDD.
010800     MOVE WS-RUN-MM TO WS-RDS-MM.
010900     MOVE WS-RUN-DD TO WS-RDS-DD.
011000     MOVE WS-RUN-CCYY TO WS-RDS-CCYY.
011100*---------------------------------------------------------------*
011200* DPR02/DPR41/DPR57/DPR58 - ONE PERFORM PER BATCH STEP, IN THE
011300* FIXED RUN ORDER THE SCREENING COMMITTEE SIGNED OFF ON.  A
011400* STEP THAT ABENDS TAKES THE WHOLE JOB DOWN WITH IT - NONE OF
011500* THE DOWNSTREAM STEPS CAN PRODUCE A SENSIBLE RESULT OFF A
011600* PARTIAL UPSTREAM FILE.
011700*---------------------------------------------------------------*
011800 2000-RUN-ALL-STEPS.
011900     PERFORM 2100-RUN-ONE-STEP
012000         VARYING WS-STEP-IDX FROM 1 BY 1
012100         UNTIL WS-STEP-IDX > 5.
012200*---------------------------------------------------------------*
012300 2100-RUN-ONE-STEP.
012400     DISPLAY 'ASXDRVR - STARTING STEP: ',
012500         WS-STEP-NAME (WS-STEP-IDX).
012600     EVALUATE WS-STEP-IDX
012700         WHEN 1
012800             CALL 'ASXLOAD'
012900         WHEN 2
013000             CALL 'ASXMETR'
013100         WHEN 3
013200             CALL 'ASXPIVT'
013300         WHEN 4
013400             CALL 'ASXSTRA'
013500         WHEN 5
013600             CALL 'ASXOUTW'
013700     END-EVALUATE.
013800     ADD 1 TO WS-STEP-COUNT.
013900     DISPLAY 'ASXDRVR - COMPLETED STEP: ',
014000         WS-STEP-NAME (WS-STEP-IDX).
014100*---------------------------------------------------------------*
014200*---------------------------------------------------------------*
014300* END-OF-RUN BANNER - SCREENING COMMITTEE WANTS "DONE." PLUS
014400* ONE LINE PER COMBINED DELIVERABLE SO THE OVERNIGHT LOG CAN BE
014500* EYEBALLED WITHOUT OPENING EACH CSV.  THE TEN PER-STRATEGY
014600* FILES ARE NOT LISTED HERE - THEY ARE ASXSTRA'S OWN OUTPUT,
014700* NOT A COMBINED DELIVERABLE OF THIS STEP.
014800*---------------------------------------------------------------*
014900 9000-DISPLAY-COMPLETION-SUMMARY.
015000     DISPLAY 'ASXDRVR - RUN DATE: ', WS-RUN-DATE-SLASH,
015100         ' STEPS COMPLETED: ', WS-STEP-COUNT.
015200     DISPLAY 'DONE.'.
015300     DISPLAY '  TICKERS.CSV'.
015400     DISPLAY '  TICKERS_WITH_STRATEGY_LONG.CSV'.
015500     DISPLAY '  TICKERS_WITH_STRATEGY.CSV'.
