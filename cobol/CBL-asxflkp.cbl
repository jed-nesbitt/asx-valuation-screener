000100*===============================================================*
000200* PROGRAM NAME:    ASXFLKP
000300* ORIGINAL AUTHOR: K. FORSYTHE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 04/02/84 K. FORSYTHE    ORIGINAL CODING - KEYED LOOKUP OF    DPR02
000900*                         ONE TICKER'S FUNDAMENTALS, CALLED
001000*                         FROM ASXMETR FOR EACH COMPANY ROW.
001100* 05/18/88 P. NGUYEN      NOT-FOUND NOW RETURNS ALL SWITCHES   DPR13
001200*                         SET TO NULL INSTEAD OF ABENDING -
001300*                         SOME TICKERS SIMPLY HAVE NO FEED.
001400* 01/06/99 D. MARCHETTI   Y2K: FND-LOAD-DATE COMPARE SWITCHED  DPR29
001500*                         TO 4-DIGIT CCYY.
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    ASXFLKP.
001900 AUTHOR.        K. FORSYTHE.
002000 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
002100 DATE-WRITTEN.  04/02/84.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS NUMERIC-CLASS IS '0' THRU '9'
003400     UPSI-0 ON  STATUS IS UPSI-0-ON
003500            OFF STATUS IS UPSI-0-OFF.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT FUNDAMENTALS-FILE ASSIGN TO ASXFUND
004100       ORGANIZATION IS INDEXED
004200       ACCESS MODE  IS RANDOM
004300       RECORD KEY   IS FND-TICKER
004400       FILE STATUS  IS FUNDAMENTALS-FILE-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  FUNDAMENTALS-FILE
005100      DATA RECORD IS FUNDAMENTALS-RECORD.
005200     COPY ASXFUN.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600     COPY ASXCTL.
005700*---------------------------------------------------------------*
005800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005900     05  FUNDAMENTALS-FILE-STATUS    PIC X(02) VALUE '00'.
006000         88  FUNDAMENTALS-FILE-OK          VALUE '00'.
006100         88  FUNDAMENTALS-RECORD-NOT-FOUND VALUE '23'.
006200     05  WS-LOOKUP-COUNT              PIC 9(07) COMP VALUE 0.
006300     05  WS-NOT-FOUND-COUNT           PIC 9(07) COMP VALUE 0.
006400*---------------------------------------------------------------*
006500 01  ERROR-DISPLAY-LINE.
006600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
006700     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
006900     05  DL-FILE-STATUS              PIC X(02).
007000     05  FILLER  PIC X(05) VALUE ' *** '.
007100 01  ERROR-DISPLAY-ALT REDEFINES ERROR-DISPLAY-LINE.
007200     05  FILLER                      PIC X(48).
007300     05  DL-REASON-AND-STATUS        PIC X(07).
007400*---------------------------------------------------------------*
007500 LINKAGE SECTION.
007600     COPY ASXTBL.
007700*===============================================================*
007800 PROCEDURE DIVISION USING FLKP-REQUEST-TICKER, FLKP-REPLY-FOUND-SW,
007900     FLKP-REPLY-AREA.
008000*---------------------------------------------------------------*
008100 0000-MAIN-ROUTINE.
008200*---------------------------------------------------------------*
008300     PERFORM 1000-INITIALIZATION.
008400     IF FUNDAMENTALS-FILE-OK
008500         PERFORM 2000-LOOKUP-ONE-TICKER.
008600     GOBACK.
008700*---------------------------------------------------------------*
008800 1000-INITIALIZATION.
008900*---------------------------------------------------------------*
009000     IF WS-LOOKUP-COUNT = 0
009100         OPEN INPUT FUNDAMENTALS-FILE
009200         IF FUNDAMENTALS-FILE-STATUS NOT = '00'
009300             MOVE 'OPEN'             TO DL-ERROR-REASON
009400             PERFORM 9900-INVALID-FILE-STATUS.
009500*---------------------------------------------------------------*
009600 2000-LOOKUP-ONE-TICKER.
009700*---------------------------------------------------------------*
009800     ADD 1                           TO WS-LOOKUP-COUNT.
009900     MOVE SPACES                     TO FLKP-REPLY-AREA.
010000     MOVE FLKP-REQUEST-TICKER        TO FND-TICKER.
010100     READ FUNDAMENTALS-FILE
010200         INVALID KEY
010300             ADD 1                   TO WS-NOT-FOUND-COUNT
010400             PERFORM 2100-SET-ALL-NULL
010500         NOT INVALID KEY
010600             PERFORM 2200-MOVE-REPLY-FIELDS.
010700*---------------------------------------------------------------*
010800 2100-SET-ALL-NULL.
010900*---------------------------------------------------------------*
011000     SET FLKP-REPLY-NOT-FOUND        TO TRUE.
011100     MOVE 'Y' TO FLKP-TRAILING-PE-SW, FLKP-FORWARD-PE-SW,
011200                 FLKP-MARKET-CAP-SW, FLKP-TRAILING-EPS-SW,
011300                 FLKP-FORWARD-EPS-SW, FLKP-PRICE-TO-BOOK-SW,
011400                 FLKP-DIVIDEND-YIELD-SW.
011500*---------------------------------------------------------------*
011600 2200-MOVE-REPLY-FIELDS.
011700*---------------------------------------------------------------*
011800     SET FLKP-REPLY-FOUND            TO TRUE.
011900     MOVE FND-TRAILING-PE            TO FLKP-TRAILING-PE.
012000     MOVE FND-TRAILING-PE-SW         TO FLKP-TRAILING-PE-SW.
012100     MOVE FND-FORWARD-PE             TO FLKP-FORWARD-PE.
012200     MOVE FND-FORWARD-PE-SW          TO FLKP-FORWARD-PE-SW.
012300     MOVE FND-MARKET-CAP             TO FLKP-MARKET-CAP.
012400     MOVE FND-MARKET-CAP-SW          TO FLKP-MARKET-CAP-SW.
012500     MOVE FND-TRAILING-EPS           TO FLKP-TRAILING-EPS.
012600     MOVE FND-TRAILING-EPS-SW        TO FLKP-TRAILING-EPS-SW.
012700     MOVE FND-FORWARD-EPS            TO FLKP-FORWARD-EPS.
012800     MOVE FND-FORWARD-EPS-SW         TO FLKP-FORWARD-EPS-SW.
012900     MOVE FND-PRICE-TO-BOOK          TO FLKP-PRICE-TO-BOOK.
013000     MOVE FND-PRICE-TO-BOOK-SW       TO FLKP-PRICE-TO-BOOK-SW.
013100     MOVE FND-DIVIDEND-YIELD         TO FLKP-DIVIDEND-YIELD.
013200     MOVE FND-DIVIDEND-YIELD-SW      TO FLKP-DIVIDEND-YIELD-SW.
013300*---------------------------------------------------------------*
013400 9900-INVALID-FILE-STATUS.
013500*---------------------------------------------------------------*
013600     MOVE FUNDAMENTALS-FILE-STATUS   TO DL-FILE-STATUS.
013700     DISPLAY ERROR-DISPLAY-LINE.
013800     MOVE 16                         TO RETURN-CODE.
013900     GOBACK.
