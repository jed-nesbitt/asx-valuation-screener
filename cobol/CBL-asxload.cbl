000100*===============================================================*
000200* PROGRAM NAME:    ASXLOAD
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 03/12/84 R. HALVORSEN   ORIGINAL CODING - LOADS THE LISTED  DPR01
000900*                         COMPANY MASTER OFF THE EXCHANGE
001000*                         TAPE FEED INTO COMPANY-WORK-FILE.
001100* 09/30/85 R. HALVORSEN   ADDED MAX-TICKERS CUTOFF FOR THE     DPR04
001200*                         CONSTRAINED OVERNIGHT WINDOW RUNS.
001300* 02/14/87 P. NGUYEN      INDUSTRY BLANK NOW DEFAULTS TO       DPR11
001400*                         'UNKNOWN' PER SCREENING COMMITTEE.
001500* 11/02/90 K. FORSYTHE    TICKER SUFFIX LOGIC REWORKED TO      DPR19
001600*                         HONOUR CODES THAT ALREADY CARRY A
001700*                         DOT (FOREIGN LISTINGS).
001800* 07/19/93 K. FORSYTHE    HEADER-NOT-FOUND NOW ABENDS CLEANLY DPR23
001900*                         INSTEAD OF FALLING INTO THE DATA
002000*                         LOOP ON A RESHUFFLED FEED LAYOUT.
002100* 01/06/99 D. MARCHETTI   Y2K: WS-RUN-DATE-DATA AND ALL DATE   DPR29
002200*                         COMPARES CONVERTED TO 4-DIGIT CCYY.
002300* 08/22/02 D. MARCHETTI   PREAMBLE SKIP LOOP TIGHTENED - WAS   DPR33
002400*                         SPINNING ON EMPTY LEAD-IN LINES.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    ASXLOAD.
002800 AUTHOR.        R. HALVORSEN.
002900 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003000 DATE-WRITTEN.  03/12/84.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUMERIC-CLASS IS '0' THRU '9'
004300     UPSI-0 ON  STATUS IS UPSI-0-ON
004400            OFF STATUS IS UPSI-0-OFF.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT COMPANY-LIST-FILE ASSIGN TO ASXCOLST
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS CLF-STATUS.
005200*
005300     SELECT COMPANY-WORK-FILE ASSIGN TO ASXCOWK
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS CWF-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  COMPANY-LIST-FILE
006200      LABEL RECORDS ARE STANDARD
006300      RECORD CONTAINS 200 CHARACTERS
006400      RECORDING MODE IS F.
006500 01  COMPANY-LIST-LINE              PIC X(200).
006600*---------------------------------------------------------------*
006700 FD  COMPANY-WORK-FILE
006800      LABEL RECORDS ARE STANDARD
006900      RECORDING MODE IS F.
007000     COPY ASXCOM.
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400     COPY ASXCTL.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES-MISC-FIELDS.
007700     05  CLF-STATUS                  PIC X(02) VALUE '00'.
007800         88  CLF-OK                        VALUE '00'.
007900         88  CLF-EOF                       VALUE '10'.
008000     05  CWF-STATUS                  PIC X(02) VALUE '00'.
008100         88  CWF-OK                        VALUE '00'.
008200     05  WS-HEADER-FOUND-SW          PIC X(01) VALUE 'N'.
008300         88  WS-HEADER-FOUND                   VALUE 'Y'.
008400     05  WS-MAX-TICKERS              PIC 9(05) COMP VALUE 0.
008500     05  WS-MAX-TICKERS-SW           PIC X(01) VALUE 'N'.
008600         88  WS-MAX-TICKERS-CONFIGURED         VALUE 'Y'.
008700     05  WS-COMPANY-COUNT            PIC 9(07) COMP VALUE 0.
008800     05  WS-SKIPPED-LINE-COUNT       PIC 9(07) COMP VALUE 0.
008900*---------------------------------------------------------------*
009000 01  WS-HEADER-TEST-FIELDS.
009100     05  WS-HEADER-LITERAL           PIC X(12) VALUE
009200             'Company name'.
009300     05  WS-LINE-PREFIX              PIC X(12).
009400*---------------------------------------------------------------*
009500 01  WS-PARSE-FIELDS.
009600     05  WS-RAW-COMPANY-NAME         PIC X(40).
009700     05  WS-RAW-ASX-CODE             PIC X(06).
009800     05  WS-RAW-INDUSTRY             PIC X(30).
009900     05  WS-TRIMMED-ASX-CODE         PIC X(06).
010000     05  WS-DOT-TALLY                PIC 9(02) COMP VALUE 0.
010100*---------------------------------------------------------------*
010200* ALTERNATE VIEW OF THE PARSE AREA SPLITTING THE CODE INTO A
010300* ONE-CHARACTER CLASS TEST POSITION AND THE REMAINDER, USED BY
010400* 2221-TEST-FOR-EMBEDDED-DOT.
010500*---------------------------------------------------------------*
010600 01  WS-PARSE-FIELDS-ALT REDEFINES WS-PARSE-FIELDS.
010700     05  FILLER                      PIC X(40).
010800     05  WS-CODE-FIRST-BYTE          PIC X(01).
010900     05  WS-CODE-REMAINDER           PIC X(05).
011000     05  FILLER                      PIC X(30).
011100*===============================================================*
011200 PROCEDURE DIVISION.
011300*---------------------------------------------------------------*
011400 0000-MAIN-PARAGRAPH.
011500*---------------------------------------------------------------*
011600     PERFORM 1900-ESTABLISH-RUN-DATE.
011700     PERFORM 1000-OPEN-FILES.
011800     PERFORM 1100-FIND-HEADER-LINE.
011900     PERFORM 2000-LOAD-COMPANY-FILE
012000         UNTIL CLF-EOF
012100         OR (WS-MAX-TICKERS-CONFIGURED
012200             AND WS-COMPANY-COUNT NOT LESS THAN WS-MAX-TICKERS).
012300     PERFORM 3000-CLOSE-FILES.
012400     DISPLAY 'ASXLOAD - RUN DATE: ', WS-RUN-DATE-SLASH,
012500         ' COMPANIES WRITTEN: ', WS-COMPANY-COUNT.
012600     GOBACK.
012700*---------------------------------------------------------------*
012800* Y2K WINDOWING - DPR29.  THE DATE CLAUSE STILL ONLY HANDS BACK
012900* A 6-DIGIT YYMMDD, SO THE CENTURY IS INFERRED: YY OF 50 OR
013000* ABOVE IS TAKEN AS 19XX, ANYTHING BELOW AS 20XX.
013100*---------------------------------------------------------------*
013200 1900-ESTABLISH-RUN-DATE.
013300*---------------------------------------------------------------*
013400     ACCEPT WS-RUN-DATE-6 FROM DATE.
013500     IF WS-RUN-YY NOT LESS THAN 50
013600         MOVE 19                     TO WS-RUN-CENTURY
013700     ELSE
013800         MOVE 20                     TO WS-RUN-CENTURY.
013900     MOVE WS-RUN-CENTURY              TO WS-RDS-CCYY(1:2).
014000     MOVE WS-RUN-YY                   TO WS-RDS-CCYY(3:2).
014100     MOVE WS-RUN-6-MM                 TO WS-RDS-MM.
014200     MOVE WS-RUN-6-DD                 TO WS-RDS-DD.
014300*---------------------------------------------------------------*
014400 1000-OPEN-FILES.
014500*---------------------------------------------------------------*
014600     OPEN INPUT  COMPANY-LIST-FILE.
014700     OPEN OUTPUT COMPANY-WORK-FILE.
014800     IF NOT CLF-OK
014900         DISPLAY 'ASXLOAD - COMPANY LIST OPEN STATUS: ',
015000             CLF-STATUS
015100         PERFORM 9900-ABEND.
015200*---------------------------------------------------------------*
015300 1100-FIND-HEADER-LINE.
015400*---------------------------------------------------------------*
015500     PERFORM 8000-READ-COMPANY-LIST-LINE.
015600     PERFORM 1110-TEST-FOR-HEADER
015700         UNTIL WS-HEADER-FOUND OR CLF-EOF.
015800     IF NOT WS-HEADER-FOUND
015900         DISPLAY 'ASXLOAD - "COMPANY NAME" HEADER NOT FOUND'
016000         PERFORM 9900-ABEND.
016100*---------------------------------------------------------------*
016200 1110-TEST-FOR-HEADER.
016300*---------------------------------------------------------------*
016400     MOVE COMPANY-LIST-LINE(1:12)    TO WS-LINE-PREFIX.
016500     IF WS-LINE-PREFIX = WS-HEADER-LITERAL
016600         SET WS-HEADER-FOUND         TO TRUE
016700     ELSE
016800         ADD 1                       TO WS-SKIPPED-LINE-COUNT
016900         PERFORM 8000-READ-COMPANY-LIST-LINE.
017000*---------------------------------------------------------------*
017100 2000-LOAD-COMPANY-FILE.
017200*---------------------------------------------------------------*
017300     PERFORM 8000-READ-COMPANY-LIST-LINE.
017400     IF NOT CLF-EOF
017500         PERFORM 2100-PARSE-COMPANY-LINE
017600         PERFORM 2200-BUILD-COMPANY-WORK-RECORD
017700         WRITE COMPANY-WORK-RECORD
017800         ADD 1                       TO WS-COMPANY-COUNT.
017900*---------------------------------------------------------------*
018000 2100-PARSE-COMPANY-LINE.
018100*---------------------------------------------------------------*
018200     UNSTRING COMPANY-LIST-LINE DELIMITED BY ','
018300         INTO WS-RAW-COMPANY-NAME
018400              WS-RAW-ASX-CODE
018500              WS-RAW-INDUSTRY.
018600*---------------------------------------------------------------*
018700 2200-BUILD-COMPANY-WORK-RECORD.
018800*---------------------------------------------------------------*
018900     MOVE SPACES                     TO COMPANY-WORK-RECORD.
019000     MOVE WS-RAW-COMPANY-NAME        TO CW-COMPANY-NAME.
019100     MOVE WS-RAW-ASX-CODE            TO CW-ASX-CODE.
019200     PERFORM 2230-DEFAULT-INDUSTRY.
019300     PERFORM 2220-DERIVE-TICKER.
019400     COMPUTE CW-SEQUENCE-NO = WS-COMPANY-COUNT + 1.
019500*---------------------------------------------------------------*
019600 2220-DERIVE-TICKER.
019700*---------------------------------------------------------------*
019800     MOVE SPACES                     TO WS-TRIMMED-ASX-CODE.
019900     UNSTRING WS-RAW-ASX-CODE DELIMITED BY SPACE
020000         INTO WS-TRIMMED-ASX-CODE.
020100     MOVE 0                          TO WS-DOT-TALLY.
020200     INSPECT WS-TRIMMED-ASX-CODE TALLYING WS-DOT-TALLY
020300         FOR ALL '.'.
020400     MOVE SPACES                     TO CW-TICKER.
020500     IF WS-DOT-TALLY > 0
020600         MOVE WS-TRIMMED-ASX-CODE    TO CW-TICKER
020700     ELSE
020800         STRING WS-TRIMMED-ASX-CODE DELIMITED BY SPACE
020900                '.AX'               DELIMITED BY SIZE
021000             INTO CW-TICKER
021100         END-STRING.
021200*---------------------------------------------------------------*
021300 2230-DEFAULT-INDUSTRY.
021400*---------------------------------------------------------------*
021500     IF WS-RAW-INDUSTRY = SPACES
021600         MOVE 'Unknown'              TO CW-INDUSTRY
021700     ELSE
021800         MOVE WS-RAW-INDUSTRY        TO CW-INDUSTRY.
021900*---------------------------------------------------------------*
022000 3000-CLOSE-FILES.
022100*---------------------------------------------------------------*
022200     CLOSE COMPANY-LIST-FILE
022300           COMPANY-WORK-FILE.
022400*---------------------------------------------------------------*
022500 8000-READ-COMPANY-LIST-LINE.
022600*---------------------------------------------------------------*
022700     READ COMPANY-LIST-FILE
022800         AT END
022900             SET CLF-EOF             TO TRUE.
023000*---------------------------------------------------------------*
023100 9900-ABEND.
023200*---------------------------------------------------------------*
023300     CLOSE COMPANY-LIST-FILE.
023400     CLOSE COMPANY-WORK-FILE.
023500     MOVE 16                         TO RETURN-CODE.
023600     GOBACK.
