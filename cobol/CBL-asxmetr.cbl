000100*===============================================================*
000200* PROGRAM NAME:    ASXMETR
000300* ORIGINAL AUTHOR: P. NGUYEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 04/09/84 P. NGUYEN      ORIGINAL CODING - JOINS THE COMPANY  DPR03
000900*                         WORK FILE TO FUNDAMENTALS VIA
001000*                         CALL 'ASXFLKP' AND BUILDS THE
001100*                         CLEANED METRICS-WORK-FILE.
001200* 06/01/86 P. NGUYEN      PE/EPS FALLBACK ORDER CORRECTED -    DPR07
001300*                         WAS PREFERRING FORWARD OVER
001400*                         TRAILING.
001500* 02/14/87 P. NGUYEN      NON-POSITIVE PE NOW NULLED OUT PER   DPR11
001600*                         SCREENING COMMITTEE RULING.
001700* 10/05/91 K. FORSYTHE    MARKET-CAP, PRICE-TO-BOOK AND         DPR21
001800*                         DIVIDEND-YIELD NOW CARRY THEIR NULL
001900*                         SWITCH STRAIGHT ACROSS FROM THE
002000*                         LOOKUP REPLY - FUNDAMENTALS FEED
002100*                         ALREADY SCREENS NAN/INFINITY AHEAD
002200*                         OF THE FEED, NO NEED TO RE-TEST IT
002300*                         HERE.
002400* 01/06/99 D. MARCHETTI   Y2K: WS-RUN-DATE-DATA CONVERTED TO   DPR29
002500*                         4-DIGIT CCYY.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    ASXMETR.
002900 AUTHOR.        P. NGUYEN.
003000 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003100 DATE-WRITTEN.  04/09/84.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-CLASS IS '0' THRU '9'
004400     UPSI-0 ON  STATUS IS UPSI-0-ON
004500            OFF STATUS IS UPSI-0-OFF.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT COMPANY-WORK-FILE ASSIGN TO ASXCOWK
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS CWF-STATUS.
005300*
005400     SELECT METRICS-WORK-FILE ASSIGN TO ASXMEWK
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS MWF-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  COMPANY-WORK-FILE
006300      LABEL RECORDS ARE STANDARD
006400      RECORDING MODE IS F.
006500     COPY ASXCOM.
006600*---------------------------------------------------------------*
006700 FD  METRICS-WORK-FILE
006800      LABEL RECORDS ARE STANDARD
006900      RECORDING MODE IS F.
007000     COPY ASXMET.
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400     COPY ASXCTL.
007500     COPY ASXTBL.
007600*---------------------------------------------------------------*
007700 01  WS-SWITCHES-MISC-FIELDS.
007800     05  CWF-STATUS                  PIC X(02) VALUE '00'.
007900         88  CWF-OK                        VALUE '00'.
008000         88  CWF-EOF                       VALUE '10'.
008100     05  MWF-STATUS                  PIC X(02) VALUE '00'.
008200         88  MWF-OK                        VALUE '00'.
008300     05  WS-METRICS-COUNT            PIC 9(07) COMP VALUE 0.
008400*---------------------------------------------------------------*
008500 01  WS-PE-WORK-FIELDS.
008600     05  WS-PE-CHOSEN                PIC S9(07)V9(04).
008700     05  WS-PE-CHOSEN-SW             PIC X(01).
008800         88  WS-PE-CHOSEN-NULL             VALUE 'Y'.
008900     05  WS-EPS-CHOSEN                PIC S9(07)V9(04).
009000     05  WS-EPS-CHOSEN-SW             PIC X(01).
009100         88  WS-EPS-CHOSEN-NULL            VALUE 'Y'.
009200*---------------------------------------------------------------*
009300* ALTERNATE VIEW OF THE PE/EPS WORK AREA, A SINGLE GROUP MOVE
009400* USED BY 2250-CLEAR-PE-EPS-WORK RATHER THAN TWO ELEMENTARY
009500* MOVEs.
009600*---------------------------------------------------------------*
009700 01  WS-PE-WORK-GROUP REDEFINES WS-PE-WORK-FIELDS.
009800     05  FILLER                      PIC X(12).
009900     05  FILLER                      PIC X(12).
010000*===============================================================*
010100 PROCEDURE DIVISION.
010200*---------------------------------------------------------------*
010300 0000-MAIN-PARAGRAPH.
010400*---------------------------------------------------------------*
010500     PERFORM 1900-ESTABLISH-RUN-DATE.
010600     PERFORM 1000-OPEN-FILES.
010700     PERFORM 8000-READ-COMPANY-WORK-RECORD.
010800     PERFORM 2000-BUILD-METRICS
010900         UNTIL CWF-EOF.
011000     PERFORM 3000-CLOSE-FILES.
011100     DISPLAY 'ASXMETR - RUN DATE: ', WS-RUN-DATE-SLASH,
011200         ' METRICS WRITTEN: ', WS-METRICS-COUNT.
011300     GOBACK.
011400*---------------------------------------------------------------*
011500* Y2K WINDOWING - DPR29.  SEE ASXLOAD 1900-ESTABLISH-RUN-DATE
011600* FOR THE SAME LOGIC, DUPLICATED HERE RATHER THAN SUBROUTINED
011700* SINCE EACH PHASE OF THE RUN STAMPS ITS OWN CONSOLE MESSAGES.
011800*---------------------------------------------------------------*
011900 1900-ESTABLISH-RUN-DATE.
012000*---------------------------------------------------------------*
012100     ACCEPT WS-RUN-DATE-6 FROM DATE.
012200     IF WS-RUN-YY NOT LESS THAN 50
012300         MOVE 19                     TO WS-RUN-CENTURY
012400     ELSE
012500         MOVE 20                     TO WS-RUN-CENTURY.
012600     MOVE WS-RUN-CENTURY              TO WS-RDS-CCYY(1:2).
012700     MOVE WS-RUN-YY                   TO WS-RDS-CCYY(3:2).
012800     MOVE WS-RUN-6-MM                 TO WS-RDS-MM.
012900     MOVE WS-RUN-6-DD                 TO WS-RDS-DD.
013000*---------------------------------------------------------------*
013100 1000-OPEN-FILES.
013200*---------------------------------------------------------------*
013300     OPEN INPUT  COMPANY-WORK-FILE.
013400     OPEN OUTPUT METRICS-WORK-FILE.
013500*---------------------------------------------------------------*
013600 2000-BUILD-METRICS.
013700*---------------------------------------------------------------*
013800     MOVE SPACES                     TO METRICS-WORK-RECORD.
013900     MOVE CW-TICKER                  TO MW-TICKER.
014000     MOVE CW-COMPANY-NAME            TO MW-COMPANY-NAME.
014100     MOVE CW-ASX-CODE                TO MW-ASX-CODE.
014200     MOVE CW-INDUSTRY                TO MW-INDUSTRY.
014300     MOVE CW-SEQUENCE-NO             TO MW-SEQUENCE-NO.
014400     PERFORM 2100-LOOKUP-FUNDAMENTALS.
014500     PERFORM 2200-APPLY-PE-FALLBACK.
014600     PERFORM 2300-APPLY-EPS-FALLBACK.
014700     PERFORM 2400-COPY-DIRECT-FIELDS.
014800     PERFORM 2500-VALIDATE-PE.
014900     WRITE METRICS-WORK-RECORD.
015000     ADD 1                           TO WS-METRICS-COUNT.
015100     PERFORM 8000-READ-COMPANY-WORK-RECORD.
015200*---------------------------------------------------------------*
015300 2100-LOOKUP-FUNDAMENTALS.
015400*---------------------------------------------------------------*
015500     MOVE CW-TICKER                  TO FLKP-REQUEST-TICKER.
015600     CALL 'ASXFLKP' USING FLKP-REQUEST-TICKER,
015700                           FLKP-REPLY-FOUND-SW,
015800                           FLKP-REPLY-AREA
015900     END-CALL.
016000*---------------------------------------------------------------*
016100 2200-APPLY-PE-FALLBACK.
016200*---------------------------------------------------------------*
016300     PERFORM 2250-CLEAR-PE-EPS-WORK.
016400     IF FLKP-TRAILING-PE-SW = 'N'
016500         MOVE FLKP-TRAILING-PE       TO WS-PE-CHOSEN
016600         MOVE 'N'                    TO WS-PE-CHOSEN-SW
016700     ELSE
016800         IF FLKP-FORWARD-PE-SW = 'N'
016900             MOVE FLKP-FORWARD-PE    TO WS-PE-CHOSEN
017000             MOVE 'N'                TO WS-PE-CHOSEN-SW.
017100     MOVE WS-PE-CHOSEN                TO MW-PE.
017200     MOVE WS-PE-CHOSEN-SW             TO MW-PE-SW.
017300*---------------------------------------------------------------*
017400 2300-APPLY-EPS-FALLBACK.
017500*---------------------------------------------------------------*
017600     IF FLKP-TRAILING-EPS-SW = 'N'
017700         MOVE FLKP-TRAILING-EPS      TO WS-EPS-CHOSEN
017800         MOVE 'N'                    TO WS-EPS-CHOSEN-SW
017900     ELSE
018000         IF FLKP-FORWARD-EPS-SW = 'N'
018100             MOVE FLKP-FORWARD-EPS   TO WS-EPS-CHOSEN
018200             MOVE 'N'                TO WS-EPS-CHOSEN-SW.
018300     MOVE WS-EPS-CHOSEN                TO MW-EPS.
018400     MOVE WS-EPS-CHOSEN-SW             TO MW-EPS-SW.
018500*---------------------------------------------------------------*
018600 2250-CLEAR-PE-EPS-WORK.
018700*---------------------------------------------------------------*
018800     MOVE ZERO                       TO WS-PE-CHOSEN
018900                                         WS-EPS-CHOSEN.
019000     MOVE 'Y'                        TO WS-PE-CHOSEN-SW
019100                                         WS-EPS-CHOSEN-SW.
019200*---------------------------------------------------------------*
019300 2400-COPY-DIRECT-FIELDS.
019400*---------------------------------------------------------------*
019500     MOVE FLKP-MARKET-CAP             TO MW-MARKET-CAP.
019600     MOVE FLKP-MARKET-CAP-SW          TO MW-MARKET-CAP-SW.
019700     MOVE FLKP-PRICE-TO-BOOK          TO MW-PRICE-TO-BOOK.
019800     MOVE FLKP-PRICE-TO-BOOK-SW       TO MW-PRICE-TO-BOOK-SW.
019900     MOVE FLKP-DIVIDEND-YIELD         TO MW-DIVIDEND-YIELD.
020000     MOVE FLKP-DIVIDEND-YIELD-SW      TO MW-DIVIDEND-YIELD-SW.
020100*---------------------------------------------------------------*
020200 2500-VALIDATE-PE.
020300*---------------------------------------------------------------*
020400     IF MW-PE-PRESENT AND MW-PE NOT GREATER THAN ZERO
020500         MOVE ZERO                   TO MW-PE
020600         MOVE 'Y'                    TO MW-PE-SW.
020700*---------------------------------------------------------------*
020800 3000-CLOSE-FILES.
020900*---------------------------------------------------------------*
021000     CLOSE COMPANY-WORK-FILE
021100           METRICS-WORK-FILE.
021200*---------------------------------------------------------------*
021300 8000-READ-COMPANY-WORK-RECORD.
021400*---------------------------------------------------------------*
021500     READ COMPANY-WORK-FILE
021600         AT END
021700             SET CWF-EOF             TO TRUE.
