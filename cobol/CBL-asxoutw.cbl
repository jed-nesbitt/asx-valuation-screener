000100*===============================================================*
000200* PROGRAM NAME:    ASXOUTW
000300* ORIGINAL AUTHOR: L. CHEUNG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 10/02/03 L. CHEUNG      ORIGINAL CODING - COMBINES THE TEN    DPR58
000900*                         ASXSELW SELECTION RECORDS FROM ASXSTRA
001000*                         INTO THE THREE COMBINED OUTPUTS -
001100*                         TICKERS-ONLY, LONG AND WIDE.
001200* 02/11/04 K. FORSYTHE    WIDE ROW NOW KEEPS THE FIRST METRIC    DPR61
001300*                         VALUE AND LOWEST RANK WHEN A TICKER IS
001400*                         SELECTED MORE THAN ONCE UNDER THE SAME
001500*                         STRATEGY/MODE PAIR, TO MATCH ASXSTRA'S
001600*                         NEW DROP-ON-UNDEFINED-RATIO BEHAVIOUR.
001700* 04/19/06 D. MARCHETTI   SELECTED-IN LIST NOW BUILT WITH A      DPR71
001800*                         TRAILING-POINTER STRING INSTEAD OF A
001900*                         FULL RE-STRING OF THE FIELD EVERY TIME
002000*                         - THE OLD CODE WAS O(N**2) ON SHOPS
002100*                         WITH WIDE COVERAGE ACROSS ALL TEN
002200*                         STRATEGY/MODE PAIRS.
002300* 11/02/08 K. FORSYTHE    TICKERS.CSV NOW WRITES THE HEADER      DPR81
002400*                         EVEN WHEN THE SELECTION SET IS EMPTY,
002500*                         PER SCREENING COMMITTEE RULING - A
002600*                         MISSING FILE WAS BEING MISREAD AS A
002700*                         FAILED RUN DOWNSTREAM.
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    ASXOUTW.
003100 AUTHOR.        L. CHEUNG.
003200 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003300 DATE-WRITTEN.  10/02/03.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-CLASS IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS UPSI-0-ON
004700            OFF STATUS IS UPSI-0-OFF.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT SELECTION-WORK-FILE ASSIGN TO ASXSELW
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS SWF-STATUS.
005500*
005600     SELECT TICKER-SORT-FILE    ASSIGN TO SORTWK1.
005700*
005800     SELECT TICKERS-OUT-FILE ASSIGN TO ASXTICK
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS TOF-STATUS.
006100*
006200     SELECT LONG-OUT-FILE ASSIGN TO ASXLONG
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS LOF-STATUS.
006500*
006600     SELECT WIDE-OUT-FILE ASSIGN TO ASXWIDE
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS WOF-STATUS.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  SELECTION-WORK-FILE
007500      LABEL RECORDS ARE STANDARD
007600      RECORDING MODE IS F.
007700     COPY ASXSEL.
007800*---------------------------------------------------------------*
007900* SORT RECORD CARRYING ONE WIDE ENTRY ACROSS THE TICKER-ASCENDING
008000* SORT - THE SAME SHAPE AS WIDE-WORK-TABLE'S WD-ENTRY (COPYLIB-
008100* ASXWID), HAND-LAID-OUT HERE SINCE A RECORD NAME CANNOT BE
008200* INTRODUCED BY COPY TWICE IN ONE PROGRAM.
008300*---------------------------------------------------------------*
008400 SD  TICKER-SORT-FILE.
008500 01  TICKER-SORT-RECORD.
008600     05  TS-TICKER                   PIC X(10).
008700     05  TS-INDUSTRY                 PIC X(30).
008800     05  TS-PAIR OCCURS 10 TIMES.
008900         10  TS-RANK                 PIC 9(04) COMP.
009000         10  TS-RANK-SW              PIC X(01).
009100             88  TS-RANK-BLANK             VALUE 'Y'.
009200         10  TS-VALUE                PIC S9(15)V9(04).
009300         10  TS-VALUE-SW             PIC X(01).
009400             88  TS-VALUE-BLANK            VALUE 'Y'.
009500     05  TS-SELECTED-IN              PIC X(270).
009600*---------------------------------------------------------------*
009700* ALTERNATE VIEW GROUPING THE SORT KEY ALONE, SAME HOUSE HABIT AS
009800* ASXSTRA'S STRATEGY-SORT-KEY-ALT.
009900*---------------------------------------------------------------*
010000 01  TICKER-SORT-KEY-ALT REDEFINES TICKER-SORT-RECORD.
010100     05  TSK-TICKER                  PIC X(10).
010200     05  FILLER                      PIC X(530).
010300*---------------------------------------------------------------*
010400 FD  TICKERS-OUT-FILE
010500      LABEL RECORDS ARE STANDARD
010600      RECORDING MODE IS F.
010700 01  TICKERS-OUT-LINE                PIC X(10).
010800*---------------------------------------------------------------*
010900 FD  LONG-OUT-FILE
011000      LABEL RECORDS ARE STANDARD
011100      RECORDING MODE IS F.
011200 01  LONG-OUT-LINE                   PIC X(200).
011300*---------------------------------------------------------------*
011400* ALTERNATE VIEW ISOLATING THE LEAD TICKER, SAME ABEND-TRACE
011500* HABIT AS THE SORT-KEY-ALT RECORDS BELOW.
011600*---------------------------------------------------------------*
011700 01  LONG-OUT-TICKER-VIEW REDEFINES LONG-OUT-LINE.
011800     05  LOV-TICKER                  PIC X(10).
011900     05  FILLER                      PIC X(190).
012000*---------------------------------------------------------------*
012100 FD  WIDE-OUT-FILE
012200      LABEL RECORDS ARE STANDARD
012300      RECORDING MODE IS F.
012400 01  WIDE-OUT-LINE                   PIC X(600).
012500*---------------------------------------------------------------*
012600* ALTERNATE VIEW ISOLATING THE LEAD TICKER, SAME ABEND-TRACE
012700* HABIT AS THE SORT-KEY-ALT RECORDS ABOVE.
012800*---------------------------------------------------------------*
012900 01  WIDE-OUT-TICKER-VIEW REDEFINES WIDE-OUT-LINE.
013000     05  WOV-TICKER                  PIC X(10).
013100     05  FILLER                      PIC X(590).
013200*---------------------------------------------------------------*
013300 WORKING-STORAGE SECTION.
013400*---------------------------------------------------------------*
013500     COPY ASXCTL.
013600     COPY ASXSCF.
013700     COPY ASXWID.
013800*---------------------------------------------------------------*
013900 01  WS-SWITCHES-MISC-FIELDS.
014000     05  SWF-STATUS                  PIC X(02) VALUE '00'.
014100         88  SWF-OK                        VALUE '00'.
014200         88  SWF-EOF                       VALUE '10'.
014300     05  TOF-STATUS                  PIC X(02) VALUE '00'.
014400         88  TOF-OK                        VALUE '00'.
014500     05  LOF-STATUS                  PIC X(02) VALUE '00'.
014600         88  LOF-OK                        VALUE '00'.
014700     05  WOF-STATUS                  PIC X(02) VALUE '00'.
014800         88  WOF-OK                        VALUE '00'.
014900     05  TICKER-SORT-EOF-SW          PIC X(01) VALUE 'N'.
015000         88  TICKER-SORT-EOF               VALUE 'Y'.
015100     05  WS-SELECTION-COUNT          PIC 9(07) COMP VALUE 0.
015200     05  WS-TICKER-COUNT             PIC 9(07) COMP VALUE 0.
015300     05  WS-CURRENT-SLOT             PIC 9(02) COMP VALUE 0.
015400     05  WS-CURRENT-LABEL            PIC X(40) VALUE SPACES.
015500     05  TS-PAIR-IDX-SAVE            PIC 9(02) COMP VALUE 0.
015600*---------------------------------------------------------------*
015700 01  WS-CSV-EDIT-FIELDS.
015800     05  WS-EDIT-VALUE               PIC -(14)9.9999.
015900     05  WS-EDIT-RANK                PIC ZZZZ9.
016000*---------------------------------------------------------------*
016100* WORK FIELDS FOR BUILDING CSV TEXT, SAME HANDOFF-AREA CONVENTION
016200* AS ASXPIVT AND ASXSTRA.  WS-CURRENT-CSV-LINE IS SIZED FOR THE
016300* WIDE ROW (THE WIDEST OF THE THREE OUTPUTS) AND TRUNCATED WHEN
016400* WRITTEN TO THE NARROWER TICKER OR LONG RECORDS.
016500*---------------------------------------------------------------*
016600 01  WS-LINE-POINTER                 PIC 9(03) COMP.
016700 01  WS-CURRENT-CSV-LINE             PIC X(600).
016800 01  WS-TRIM-FIELDS.
016900     05  WS-TRIM-INPUT-270           PIC X(270).
017000     05  WS-TRIM-TRAIL-CT            PIC 9(03) COMP.
017100     05  WS-TRIM-LEN-270             PIC 9(03) COMP.
017200     05  WS-TRIM-INPUT-20            PIC X(20).
017300     05  WS-TRIM-LEAD-CT             PIC 9(02) COMP.
017400     05  WS-TRIM-LEN-20              PIC 9(02) COMP.
017500 01  WS-APPEND-WORK-FIELDS.
017600     05  WS-APPEND-SW                PIC X(01).
017700     05  WS-APPEND-TEXT-VALUE        PIC X(270).
017800     05  WS-APPEND-NUMERIC-VALUE     PIC S9(15)V9(04).
017900     05  WS-APPEND-RANK-VALUE        PIC 9(04).
018000*===============================================================*
018100 PROCEDURE DIVISION.
018200*---------------------------------------------------------------*
018300 0000-MAIN-PARAGRAPH.
018400*---------------------------------------------------------------*
018500     PERFORM 1900-ESTABLISH-RUN-DATE.
018600     PERFORM 1000-OPEN-FILES.
018700     PERFORM 2000-PROCESS-SELECTIONS.
018800     PERFORM 2900-CLOSE-SELECTION-AND-LONG.
018900     PERFORM 3000-WRITE-TICKERS-AND-WIDE.
019000     DISPLAY 'ASXOUTW - RUN DATE: ', WS-RUN-DATE-SLASH,
019100         ' SELECTIONS: ', WS-SELECTION-COUNT,
019200         ' DISTINCT TICKERS: ', WS-TICKER-COUNT.
019300     GOBACK.
019400*---------------------------------------------------------------*
019500* Y2K WINDOWING - DPR29 OF ASXLOAD.  ASXOUTW POSTDATES THE
019600* ORIGINAL FIX SO IT WAS BUILT 4-DIGIT FROM THE START.
019700*---------------------------------------------------------------*
019800 1900-ESTABLISH-RUN-DATE.
019900*---------------------------------------------------------------*
020000     ACCEPT WS-RUN-DATE-6 FROM DATE.
020100     IF WS-RUN-YY NOT LESS THAN 50
020200         MOVE 19                     TO WS-RUN-CENTURY
020300     ELSE
020400         MOVE 20                     TO WS-RUN-CENTURY.
020500     MOVE WS-RUN-CENTURY              TO WS-RDS-CCYY(1:2).
020600     MOVE WS-RUN-YY                   TO WS-RDS-CCYY(3:2).
020700     MOVE WS-RUN-6-MM                 TO WS-RDS-MM.
020800     MOVE WS-RUN-6-DD                 TO WS-RDS-DD.
020900*---------------------------------------------------------------*
021000* THE TICKERS AND WIDE HEADERS ARE WRITTEN HERE, AHEAD OF THE
021100* SELECTION PASS, SO AN EMPTY SELECTION SET STILL LEAVES ALL
021200* THREE FILES ON DISK WITH A HEADER ROW - DPR81.
021300*---------------------------------------------------------------*
021400 1000-OPEN-FILES.
021500*---------------------------------------------------------------*
021600     OPEN INPUT  SELECTION-WORK-FILE.
021700     OPEN OUTPUT TICKERS-OUT-FILE.
021800     OPEN OUTPUT LONG-OUT-FILE.
021900     OPEN OUTPUT WIDE-OUT-FILE.
022000     MOVE 'ticker'                    TO TICKERS-OUT-LINE.
022100     WRITE TICKERS-OUT-LINE.
022200     PERFORM 1010-WRITE-LONG-HEADER.
022300     PERFORM 1020-WRITE-WIDE-HEADER.
022400*---------------------------------------------------------------*
022500 1010-WRITE-LONG-HEADER.
022600*---------------------------------------------------------------*
022700     MOVE
022800       'ticker,industry,strategy,mode,rank,metric_name,'
022900         TO WS-CURRENT-CSV-LINE.
023000     STRING WS-CURRENT-CSV-LINE      DELIMITED BY SIZE
023100            'metric_value,industry_avg,company_name,asx_code'
023200                                      DELIMITED BY SIZE
023300         INTO WS-CURRENT-CSV-LINE
023400     END-STRING.
023500     MOVE WS-CURRENT-CSV-LINE(1:200)  TO LONG-OUT-LINE.
023600     WRITE LONG-OUT-LINE.
023700*---------------------------------------------------------------*
023800* THE WIDE HEADER NAMES EACH STRATEGY/MODE PAIR'S RANK AND VALUE
023900* COLUMN IN STRATEGY-CONFIG-TABLE ORDER, OVERALL BEFORE PER-
024000* INDUSTRY WITHIN A STRATEGY - THE SAME SLOT NUMBERING AS
024100* ASXSTRA'S STRATEGY-OUT-FILE-1 THROUGH STRATEGY-OUT-FILE-A.
024200*---------------------------------------------------------------*
024300 1020-WRITE-WIDE-HEADER.
024400*---------------------------------------------------------------*
024500     MOVE SPACES                     TO WS-CURRENT-CSV-LINE.
024600     MOVE 1                          TO WS-LINE-POINTER.
024700     STRING 'ticker,industry'        DELIMITED BY SIZE
024800         INTO WS-CURRENT-CSV-LINE
024900         WITH POINTER WS-LINE-POINTER
025000     END-STRING.
025100     PERFORM 1021-WRITE-ONE-WIDE-HEADER-PAIR
025200         VARYING SX-IDX FROM 1 BY 1
025300         UNTIL SX-IDX > 5.
025400     STRING ',selected_in'           DELIMITED BY SIZE
025500         INTO WS-CURRENT-CSV-LINE
025600         WITH POINTER WS-LINE-POINTER
025700     END-STRING.
025800     MOVE WS-CURRENT-CSV-LINE(1:600)  TO WIDE-OUT-LINE.
025900     WRITE WIDE-OUT-LINE.
026000*---------------------------------------------------------------*
026100 1021-WRITE-ONE-WIDE-HEADER-PAIR.
026200*---------------------------------------------------------------*
026300     MOVE SC-STRATEGY-NAME(SX-IDX)    TO WS-TRIM-INPUT-270.
026400     PERFORM 9100-TRIM-TRAILING-SPACES.
026500     STRING ','                       DELIMITED BY SIZE
026600            WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
026700                                       DELIMITED BY SIZE
026800            '_overall_rank'           DELIMITED BY SIZE
026900         INTO WS-CURRENT-CSV-LINE
027000         WITH POINTER WS-LINE-POINTER
027100     END-STRING.
027200     STRING ','                       DELIMITED BY SIZE
027300            WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
027400                                       DELIMITED BY SIZE
027500            '_overall_value'          DELIMITED BY SIZE
027600         INTO WS-CURRENT-CSV-LINE
027700         WITH POINTER WS-LINE-POINTER
027800     END-STRING.
027900     STRING ','                       DELIMITED BY SIZE
028000            WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
028100                                       DELIMITED BY SIZE
028200            '_per_industry_rank'      DELIMITED BY SIZE
028300         INTO WS-CURRENT-CSV-LINE
028400         WITH POINTER WS-LINE-POINTER
028500     END-STRING.
028600     STRING ','                       DELIMITED BY SIZE
028700            WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
028800                                       DELIMITED BY SIZE
028900            '_per_industry_value'     DELIMITED BY SIZE
029000         INTO WS-CURRENT-CSV-LINE
029100         WITH POINTER WS-LINE-POINTER
029200     END-STRING.
029300*---------------------------------------------------------------*
029400* ONE PASS OVER ASXSELW DOES BOTH JOBS AT ONCE - THE LONG CSV
029500* WRITES OUT DIRECTLY SINCE ASXSTRA ALREADY WROTE THE RECORDS IN
029600* ACCUMULATION ORDER, AND THE SAME RECORD IS FOLDED INTO THE
029700* IN-MEMORY WIDE-WORK-TABLE FOR THE SORT PASS THAT FOLLOWS.
029800*---------------------------------------------------------------*
029900 2000-PROCESS-SELECTIONS.
030000*---------------------------------------------------------------*
030100     PERFORM 8000-READ-SELECTION-RECORD.
030200     PERFORM 2050-PROCESS-ONE-SELECTION
030300         UNTIL SWF-EOF.
030400*---------------------------------------------------------------*
030500 2050-PROCESS-ONE-SELECTION.
030600*---------------------------------------------------------------*
030700     ADD 1                           TO WS-SELECTION-COUNT.
030800     PERFORM 2100-WRITE-LONG-DETAIL.
030900     PERFORM 2200-FIND-STRATEGY-SLOT.
031000     PERFORM 2300-STORE-IN-WIDE-TABLE.
031100     PERFORM 8000-READ-SELECTION-RECORD.
031200*---------------------------------------------------------------*
031300 2100-WRITE-LONG-DETAIL.
031400*---------------------------------------------------------------*
031500     PERFORM 2110-BUILD-LONG-CSV-LINE.
031600     MOVE WS-CURRENT-CSV-LINE(1:200)  TO LONG-OUT-LINE.
031700     WRITE LONG-OUT-LINE.
031800*---------------------------------------------------------------*
031900 2110-BUILD-LONG-CSV-LINE.
032000*---------------------------------------------------------------*
032100     MOVE SPACES                     TO WS-CURRENT-CSV-LINE.
032200     MOVE 1                          TO WS-LINE-POINTER.
032300     MOVE SEL-TICKER                  TO WS-TRIM-INPUT-270.
032400     PERFORM 9100-TRIM-TRAILING-SPACES.
032500     STRING WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
032600                                      DELIMITED BY SIZE
032700         INTO WS-CURRENT-CSV-LINE
032800         WITH POINTER WS-LINE-POINTER
032900     END-STRING.
033000     MOVE SEL-INDUSTRY                 TO WS-APPEND-TEXT-VALUE.
033100     PERFORM 9310-APPEND-TEXT-FIELD.
033200     MOVE SEL-STRATEGY                 TO WS-APPEND-TEXT-VALUE.
033300     PERFORM 9310-APPEND-TEXT-FIELD.
033400     MOVE SEL-MODE                     TO WS-APPEND-TEXT-VALUE.
033500     PERFORM 9310-APPEND-TEXT-FIELD.
033600     MOVE SEL-RANK                     TO WS-APPEND-RANK-VALUE.
033700     PERFORM 9330-APPEND-RANK-FIELD.
033800     MOVE SEL-METRIC-NAME               TO WS-APPEND-TEXT-VALUE.
033900     PERFORM 9310-APPEND-TEXT-FIELD.
034000     MOVE 'N'                          TO WS-APPEND-SW.
034100     MOVE SEL-METRIC-VALUE             TO WS-APPEND-NUMERIC-VALUE.
034200     PERFORM 9320-APPEND-VALUE-FIELD.
034300     MOVE SEL-INDUSTRY-AVG-SW          TO WS-APPEND-SW.
034400     MOVE SEL-INDUSTRY-AVG             TO WS-APPEND-NUMERIC-VALUE.
034500     PERFORM 9320-APPEND-VALUE-FIELD.
034600     MOVE SEL-COMPANY-NAME              TO WS-APPEND-TEXT-VALUE.
034700     PERFORM 9310-APPEND-TEXT-FIELD.
034800     MOVE SEL-ASX-CODE                  TO WS-APPEND-TEXT-VALUE.
034900     PERFORM 9310-APPEND-TEXT-FIELD.
035000*---------------------------------------------------------------*
035100* MAPS THE SELECTION'S STRATEGY NAME AND MODE TEXT BACK TO ITS
035200* 1-10 WIDE-COLUMN SLOT, SAME NUMBERING AS ASXSTRA'S STRATEGY-
035300* OUT-FILE-1 THROUGH STRATEGY-OUT-FILE-A (OVERALL = ODD SLOT,
035400* PER-INDUSTRY = EVEN SLOT, WITHIN EACH STRATEGY'S PAIR).
035500*---------------------------------------------------------------*
035600 2200-FIND-STRATEGY-SLOT.
035700*---------------------------------------------------------------*
035800     SET SX-IDX TO 1.
035900     SEARCH STRATEGY-CONFIG-ENTRY
036000         AT END
036100             CONTINUE
036200         WHEN SC-STRATEGY-NAME(SX-IDX) = SEL-STRATEGY
036300             CONTINUE
036400     END-SEARCH.
036500     IF SEL-MODE = 'overall'
036600         COMPUTE WS-CURRENT-SLOT = (SX-IDX - 1) * 2 + 1
036700         STRING SC-STRATEGY-NAME(SX-IDX) DELIMITED BY SPACE
036800                '_overall'           DELIMITED BY SIZE
036900             INTO WS-CURRENT-LABEL
037000         END-STRING
037100     ELSE
037200         COMPUTE WS-CURRENT-SLOT = (SX-IDX - 1) * 2 + 2
037300         STRING SC-STRATEGY-NAME(SX-IDX) DELIMITED BY SPACE
037400                '_per_industry'      DELIMITED BY SIZE
037500             INTO WS-CURRENT-LABEL
037600         END-STRING.
037700*---------------------------------------------------------------*
037800* FIND-OR-INSERT BY TICKER, SAME SEARCH-TABLE IDIOM AS ASXPIVT'S
037900* 2200-FIND-OR-INSERT-INDUSTRY.  RANK KEEPS THE MINIMUM AND VALUE
038000* KEEPS THE FIRST WHEN A TICKER LANDS IN THE SAME SLOT TWICE -
038100* DPR61.
038200*---------------------------------------------------------------*
038300 2300-STORE-IN-WIDE-TABLE.
038400*---------------------------------------------------------------*
038500     SET WD-IDX TO 1.
038600     SEARCH WD-ENTRY
038700         AT END
038800             PERFORM 2310-INSERT-NEW-TICKER
038900         WHEN WD-TICKER(WD-IDX) = SEL-TICKER
039000             CONTINUE
039100     END-SEARCH.
039200     IF WD-INDUSTRY(WD-IDX) = SPACES AND SEL-INDUSTRY NOT = SPACES
039300         MOVE SEL-INDUSTRY            TO WD-INDUSTRY(WD-IDX).
039400     SET WD-PAIR-IDX TO WS-CURRENT-SLOT.
039500     IF WD-RANK-BLANK(WD-IDX, WD-PAIR-IDX)
039600         MOVE SEL-RANK                TO
039700             WD-RANK(WD-IDX, WD-PAIR-IDX)
039800         MOVE 'N'                     TO
039900             WD-RANK-SW(WD-IDX, WD-PAIR-IDX)
040000         MOVE SEL-METRIC-VALUE        TO
040100             WD-VALUE(WD-IDX, WD-PAIR-IDX)
040200         MOVE 'N'                     TO
040300             WD-VALUE-SW(WD-IDX, WD-PAIR-IDX)
040400         PERFORM 2320-APPEND-SELECTED-IN
040500     ELSE
040600         IF SEL-RANK < WD-RANK(WD-IDX, WD-PAIR-IDX)
040700             MOVE SEL-RANK            TO
040800                 WD-RANK(WD-IDX, WD-PAIR-IDX)
040900         END-IF
041000     END-IF.
041100*---------------------------------------------------------------*
041200 2310-INSERT-NEW-TICKER.
041300*---------------------------------------------------------------*
041400     ADD 1                           TO WIDE-TABLE-SIZE.
041500     SET WD-IDX                      TO WIDE-TABLE-SIZE.
041600     MOVE SEL-TICKER                  TO WD-TICKER(WD-IDX).
041700     MOVE SPACES                      TO WD-INDUSTRY(WD-IDX).
041800     MOVE SPACES                      TO WD-SELECTED-IN(WD-IDX).
041900     PERFORM 2311-CLEAR-ONE-WIDE-PAIR
042000         VARYING WD-PAIR-IDX FROM 1 BY 1
042100         UNTIL WD-PAIR-IDX > 10.
042200*---------------------------------------------------------------*
042300 2311-CLEAR-ONE-WIDE-PAIR.
042400*---------------------------------------------------------------*
042500     MOVE 0                          TO
042600         WD-RANK(WD-IDX, WD-PAIR-IDX).
042700     MOVE 'Y'                        TO
042800         WD-RANK-SW(WD-IDX, WD-PAIR-IDX).
042900     MOVE 0                          TO
043000         WD-VALUE(WD-IDX, WD-PAIR-IDX).
043100     MOVE 'Y'                        TO
043200         WD-VALUE-SW(WD-IDX, WD-PAIR-IDX).
043300*---------------------------------------------------------------*
043400* APPENDS ONLY ', <label>' FROM THE CURRENT END OF THE FIELD
043500* RATHER THAN RE-STRINGING THE WHOLE THING - DPR71.
043600*---------------------------------------------------------------*
043700 2320-APPEND-SELECTED-IN.
043800*---------------------------------------------------------------*
043900     MOVE WD-SELECTED-IN(WD-IDX)      TO WS-TRIM-INPUT-270.
044000     MOVE 0                           TO WS-TRIM-TRAIL-CT.
044100     INSPECT WS-TRIM-INPUT-270 TALLYING WS-TRIM-TRAIL-CT
044200         FOR TRAILING SPACE.
044300     COMPUTE WS-TRIM-LEN-270 = 270 - WS-TRIM-TRAIL-CT.
044400     IF WS-TRIM-LEN-270 = 0
044500         MOVE WS-CURRENT-LABEL        TO WD-SELECTED-IN(WD-IDX)
044600     ELSE
044700         COMPUTE WS-LINE-POINTER = WS-TRIM-LEN-270 + 1
044800         STRING ', '                  DELIMITED BY SIZE
044900                WS-CURRENT-LABEL      DELIMITED BY SPACE
045000             INTO WD-SELECTED-IN(WD-IDX)
045100             WITH POINTER WS-LINE-POINTER
045200         END-STRING
045300     END-IF.
045400*---------------------------------------------------------------*
045500 2900-CLOSE-SELECTION-AND-LONG.
045600*---------------------------------------------------------------*
045700     CLOSE SELECTION-WORK-FILE
045800           LONG-OUT-FILE.
045900*---------------------------------------------------------------*
046000* SORTS THE WIDE-WORK-TABLE ENTRIES (BUILT FIRST-SEEN, UNSORTED)
046100* INTO TICKER-ASCENDING ORDER, WRITING BOTH TICKERS.CSV AND
046200* TICKERS_WITH_STRATEGY.CSV FROM THE SAME PASS - A TICKER-SET
046300* WITH ZERO ENTRIES SIMPLY RETURNS NOTHING AND BOTH FILES ARE
046400* LEFT HOLDING ONLY THE HEADER WRITTEN BY 1000-OPEN-FILES.
046500*---------------------------------------------------------------*
046600 3000-WRITE-TICKERS-AND-WIDE.
046700*---------------------------------------------------------------*
046800     SORT TICKER-SORT-FILE
046900         ON ASCENDING KEY TS-TICKER
047000         INPUT PROCEDURE IS 3100-RELEASE-ALL-WIDE-ENTRIES
047100         OUTPUT PROCEDURE IS 3200-WRITE-SORTED-TICKER-RECORDS.
047200     CLOSE TICKERS-OUT-FILE
047300           WIDE-OUT-FILE.
047400*---------------------------------------------------------------*
047500 3100-RELEASE-ALL-WIDE-ENTRIES.
047600*---------------------------------------------------------------*
047700     PERFORM 3110-RELEASE-ONE-WIDE-ENTRY
047800         VARYING WD-IDX FROM 1 BY 1
047900         UNTIL WD-IDX > WIDE-TABLE-SIZE.
048000*---------------------------------------------------------------*
048100 3110-RELEASE-ONE-WIDE-ENTRY.
048200*---------------------------------------------------------------*
048300     MOVE WD-TICKER(WD-IDX)           TO TS-TICKER.
048400     MOVE WD-INDUSTRY(WD-IDX)         TO TS-INDUSTRY.
048500     MOVE WD-SELECTED-IN(WD-IDX)      TO TS-SELECTED-IN.
048600     PERFORM 3120-RELEASE-ONE-WIDE-PAIR
048700         VARYING WD-PAIR-IDX FROM 1 BY 1
048800         UNTIL WD-PAIR-IDX > 10.
048900     ADD 1                           TO WS-TICKER-COUNT.
049000     RELEASE TICKER-SORT-RECORD.
049100*---------------------------------------------------------------*
049200 3120-RELEASE-ONE-WIDE-PAIR.
049300*---------------------------------------------------------------*
049400     SET TS-PAIR-IDX-SAVE TO WD-PAIR-IDX.
049500     MOVE WD-RANK(WD-IDX, WD-PAIR-IDX) TO
049600         TS-RANK(TS-PAIR-IDX-SAVE).
049700     MOVE WD-RANK-SW(WD-IDX, WD-PAIR-IDX) TO
049800         TS-RANK-SW(TS-PAIR-IDX-SAVE).
049900     MOVE WD-VALUE(WD-IDX, WD-PAIR-IDX) TO
050000         TS-VALUE(TS-PAIR-IDX-SAVE).
050100     MOVE WD-VALUE-SW(WD-IDX, WD-PAIR-IDX) TO
050200         TS-VALUE-SW(TS-PAIR-IDX-SAVE).
050300*---------------------------------------------------------------*
050400 3200-WRITE-SORTED-TICKER-RECORDS.
050500*---------------------------------------------------------------*
050600     PERFORM 8200-RETURN-TICKER-RECORD.
050700     PERFORM 3210-WRITE-ONE-TICKER-RECORD
050800         UNTIL TICKER-SORT-EOF.
050900*---------------------------------------------------------------*
051000 3210-WRITE-ONE-TICKER-RECORD.
051100*---------------------------------------------------------------*
051200     MOVE TS-TICKER                   TO TICKERS-OUT-LINE.
051300     WRITE TICKERS-OUT-LINE.
051400     PERFORM 3220-BUILD-WIDE-CSV-LINE.
051500     MOVE WS-CURRENT-CSV-LINE(1:600)  TO WIDE-OUT-LINE.
051600     WRITE WIDE-OUT-LINE.
051700     PERFORM 8200-RETURN-TICKER-RECORD.
051800*---------------------------------------------------------------*
051900 3220-BUILD-WIDE-CSV-LINE.
052000*---------------------------------------------------------------*
052100     MOVE SPACES                     TO WS-CURRENT-CSV-LINE.
052200     MOVE 1                          TO WS-LINE-POINTER.
052300     MOVE TS-TICKER                   TO WS-TRIM-INPUT-270.
052400     PERFORM 9100-TRIM-TRAILING-SPACES.
052500     STRING WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
052600                                      DELIMITED BY SIZE
052700         INTO WS-CURRENT-CSV-LINE
052800         WITH POINTER WS-LINE-POINTER
052900     END-STRING.
053000     MOVE TS-INDUSTRY                  TO WS-APPEND-TEXT-VALUE.
053100     PERFORM 9310-APPEND-TEXT-FIELD.
053200     PERFORM 3230-APPEND-ONE-WIDE-PAIR
053300         VARYING TS-PAIR-IDX-SAVE FROM 1 BY 1
053400         UNTIL TS-PAIR-IDX-SAVE > 10.
053500     MOVE TS-SELECTED-IN                TO WS-APPEND-TEXT-VALUE.
053600     PERFORM 9310-APPEND-TEXT-FIELD.
053700*---------------------------------------------------------------*
053800 3230-APPEND-ONE-WIDE-PAIR.
053900*---------------------------------------------------------------*
054000     IF TS-RANK-BLANK(TS-PAIR-IDX-SAVE)
054100         MOVE 'Y'                    TO WS-APPEND-SW
054200     ELSE
054300         MOVE 'N'                    TO WS-APPEND-SW
054400         MOVE TS-RANK(TS-PAIR-IDX-SAVE) TO WS-APPEND-RANK-VALUE.
054500     IF WS-APPEND-SW = 'Y'
054600         PERFORM 9300-APPEND-COMMA
054700     ELSE
054800         PERFORM 9330-APPEND-RANK-FIELD.
054900     MOVE TS-VALUE-SW(TS-PAIR-IDX-SAVE) TO WS-APPEND-SW.
055000     MOVE TS-VALUE(TS-PAIR-IDX-SAVE)    TO
055100         WS-APPEND-NUMERIC-VALUE.
055200     PERFORM 9320-APPEND-VALUE-FIELD.
055300*---------------------------------------------------------------*
055400* THE TRIM/APPEND PARAGRAPHS BELOW FOLLOW THE SAME HANDOFF-AREA
055500* CONVENTION AS ASXPIVT AND ASXSTRA'S 9100/9200/9300 SERIES.
055600*---------------------------------------------------------------*
055700 9100-TRIM-TRAILING-SPACES.
055800*---------------------------------------------------------------*
055900     MOVE 0                          TO WS-TRIM-TRAIL-CT.
056000     INSPECT WS-TRIM-INPUT-270 TALLYING WS-TRIM-TRAIL-CT
056100         FOR TRAILING SPACE.
056200     COMPUTE WS-TRIM-LEN-270 = 270 - WS-TRIM-TRAIL-CT.
056300     IF WS-TRIM-LEN-270 = 0
056400         MOVE 1                      TO WS-TRIM-LEN-270.
056500*---------------------------------------------------------------*
056600 9200-TRIM-LEADING-SPACES.
056700*---------------------------------------------------------------*
056800     MOVE 0                          TO WS-TRIM-LEAD-CT.
056900     INSPECT WS-TRIM-INPUT-20 TALLYING WS-TRIM-LEAD-CT
057000         FOR LEADING SPACE.
057100     IF WS-TRIM-LEAD-CT > 19
057200         MOVE 19                     TO WS-TRIM-LEAD-CT.
057300     COMPUTE WS-TRIM-LEN-20 = 20 - WS-TRIM-LEAD-CT.
057400*---------------------------------------------------------------*
057500 9300-APPEND-COMMA.
057600*---------------------------------------------------------------*
057700     STRING ','                      DELIMITED BY SIZE
057800         INTO WS-CURRENT-CSV-LINE
057900         WITH POINTER WS-LINE-POINTER
058000     END-STRING.
058100*---------------------------------------------------------------*
058200 9310-APPEND-TEXT-FIELD.
058300*---------------------------------------------------------------*
058400     PERFORM 9300-APPEND-COMMA.
058500     MOVE WS-APPEND-TEXT-VALUE       TO WS-TRIM-INPUT-270.
058600     PERFORM 9100-TRIM-TRAILING-SPACES.
058700     STRING WS-TRIM-INPUT-270(1:WS-TRIM-LEN-270)
058800                                      DELIMITED BY SIZE
058900         INTO WS-CURRENT-CSV-LINE
059000         WITH POINTER WS-LINE-POINTER
059100     END-STRING.
059200*---------------------------------------------------------------*
059300 9320-APPEND-VALUE-FIELD.
059400*---------------------------------------------------------------*
059500     PERFORM 9300-APPEND-COMMA.
059600     IF WS-APPEND-SW = 'N'
059700         MOVE WS-APPEND-NUMERIC-VALUE TO WS-EDIT-VALUE
059800         MOVE WS-EDIT-VALUE          TO WS-TRIM-INPUT-20
059900         PERFORM 9200-TRIM-LEADING-SPACES
060000         STRING WS-TRIM-INPUT-20
060100                 (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
060200                 DELIMITED BY SIZE
060300             INTO WS-CURRENT-CSV-LINE
060400             WITH POINTER WS-LINE-POINTER
060500         END-STRING.
060600*---------------------------------------------------------------*
060700 9330-APPEND-RANK-FIELD.
060800*---------------------------------------------------------------*
060900     PERFORM 9300-APPEND-COMMA.
061000     MOVE WS-APPEND-RANK-VALUE       TO WS-EDIT-RANK.
061100     MOVE WS-EDIT-RANK               TO WS-TRIM-INPUT-20.
061200     PERFORM 9200-TRIM-LEADING-SPACES.
061300     STRING WS-TRIM-INPUT-20
061400             (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
061500             DELIMITED BY SIZE
061600         INTO WS-CURRENT-CSV-LINE
061700         WITH POINTER WS-LINE-POINTER
061800     END-STRING.
061900*---------------------------------------------------------------*
062000 8000-READ-SELECTION-RECORD.
062100*---------------------------------------------------------------*
062200     READ SELECTION-WORK-FILE
062300         AT END
062400             SET SWF-EOF             TO TRUE.
062500*---------------------------------------------------------------*
062600 8200-RETURN-TICKER-RECORD.
062700*---------------------------------------------------------------*
062800     RETURN TICKER-SORT-FILE
062900         AT END
063000             SET TICKER-SORT-EOF     TO TRUE.
