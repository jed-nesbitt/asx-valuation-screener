000100*===============================================================*
000200* PROGRAM NAME:    ASXPIVT
000300* ORIGINAL AUTHOR: L. CHEUNG
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 03/04/85 L. CHEUNG      ORIGINAL CODING - ONE PASS OVER      DPR40
000900*                         METRICS-WORK-FILE ACCUMULATES THE
001000*                         PER-INDUSTRY SUM/COUNT (SEARCH OF
001100*                         INDUSTRY-TABLE, STATE-TABLE STYLE)
001200*                         WHILE A TAGGED SORT FILE COLLECTS
001300*                         EVERY NON-NULL VALUE FOR THE MEDIAN
001400*                         PASS.
001500* 11/19/89 L. CHEUNG      INDUSTRIES WITH ZERO NON-NULL        DPR44
001600*                         VALUES NOW WRITE A BLANK AVERAGE
001700*                         INSTEAD OF ABENDING ON THE DIVIDE.
001800* 06/02/94 K. FORSYTHE    INDUSTRY-TABLE CONVERTED TO AN       DPR48
001900*                         OCCURS DEPENDING ON CLAUSE - THE
002000*                         FIXED 60-ENTRY TABLE OVERFLOWED
002100*                         WHEN THE EXCHANGE ADDED FINER GICS
002200*                         SUB-INDUSTRY GROUPS.
002300* 01/06/99 D. MARCHETTI   Y2K: WS-RUN-DATE-DATA CONVERTED TO   DPR29
002400*                         4-DIGIT CCYY.
002500* 04/11/01 L. CHEUNG      MEDIAN OF AN EVEN-SIZED GROUP NOW    DPR52
002600*                         ROUNDED HALF-UP CONSISTENTLY WITH
002700*                         THE MEAN INSTEAD OF TRUNCATING.
002800* 09/18/03 K. FORSYTHE    NEW PIVOT-WORK-FILE (ASXPIWK) ADDED  DPR57
002900*                         ALONGSIDE THE PRINTING CSV - CARRIES
003000*                         THE SAME STATISTICS IN BINARY SO THE
003100*                         NEW STRATEGY PROGRAM (ASXSTRA) CAN
003200*                         READ THE PER-INDUSTRY AVERAGES BACK
003300*                         WITHOUT UNSTRINGING THE REPORT LINE.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    ASXPIVT.
003700 AUTHOR.        L. CHEUNG.
003800 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003900 DATE-WRITTEN.  03/04/85.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 ON  STATUS IS UPSI-0-ON
005300            OFF STATUS IS UPSI-0-OFF.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*---------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT METRICS-WORK-FILE ASSIGN TO ASXMEWK
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS MWF-STATUS.
006100*
006200     SELECT PIVOT-OUT-FILE ASSIGN TO ASXPIVO
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS PVF-STATUS.
006500*
006600     SELECT PIVOT-WORK-FILE ASSIGN TO ASXPIWK
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS PWF-STATUS.
006900*
007000     SELECT MEDIAN-SORT-FILE ASSIGN TO SORTWK1.
007100*
007200     SELECT PIVOT-SORT-FILE  ASSIGN TO SORTWK2.
007300*===============================================================*
007400 DATA DIVISION.
007500*---------------------------------------------------------------*
007600 FILE SECTION.
007700*---------------------------------------------------------------*
007800 FD  METRICS-WORK-FILE
007900      LABEL RECORDS ARE STANDARD
008000      RECORDING MODE IS F.
008100     COPY ASXMET.
008200*---------------------------------------------------------------*
008300 FD  PIVOT-OUT-FILE
008400      LABEL RECORDS ARE STANDARD
008500      RECORDING MODE IS F.
008600 01  PIVOT-OUT-LINE                  PIC X(200).
008700*---------------------------------------------------------------*
008800* ALTERNATE VIEW OF THE PRINT LINE GIVING QUICK ACCESS TO THE
008900* FIRST COLUMN (THE INDUSTRY NAME) FOR A DUMP UTILITY WITHOUT
009000* HAVING TO UNSTRING THE WHOLE LINE BACK APART.
009100*---------------------------------------------------------------*
009200 01  PIVOT-OUT-LINE-ALT REDEFINES PIVOT-OUT-LINE.
009300     05  POL-FIRST-COLUMN            PIC X(30).
009400     05  FILLER                      PIC X(170).
009500*---------------------------------------------------------------*
009600* BINARY COMPANION TO THE CSV -- CARRIES THE SAME INDUSTRY
009700* STATISTICS FORWARD TO ASXSTRA SO IT DOES NOT HAVE TO UNSTRING
009800* THE PRINTING COPY BACK APART TO GET THE PE BASELINE FOR
009900* LOW_PE_RELATIVE_INDUSTRY OR THE INDUSTRY-AVG ATTACHMENT.
010000*---------------------------------------------------------------*
010100 FD  PIVOT-WORK-FILE
010200      LABEL RECORDS ARE STANDARD
010300      RECORDING MODE IS F.
010400     COPY ASXPIV.
010500*---------------------------------------------------------------*
010600* MS-METRIC-CODE: 1=PE 2=MARKET-CAP 3=EPS 4=PRICE-TO-BOOK
010700* 5=DIVIDEND-YIELD.  ONE RECORD RELEASED PER NON-NULL VALUE
010800* ENCOUNTERED ON THE METRICS-WORK-FILE PASS.
010900*---------------------------------------------------------------*
011000 SD  MEDIAN-SORT-FILE.
011100 01  MEDIAN-SORT-RECORD.
011200     05  MS-METRIC-CODE              PIC 9(01).
011300     05  MS-INDUSTRY                 PIC X(30).
011400     05  MS-VALUE                    PIC S9(15)V9(04).
011500*---------------------------------------------------------------*
011600* ALTERNATE VIEW GROUPING THE SORT KEY PORTION SEPARATELY FROM
011700* THE VALUE, USED WHEN THE SORT RECORD NEEDS TO BE TRACED BY
011800* KEY ALONE ON AN ABEND DUMP.
011900*---------------------------------------------------------------*
012000 01  MEDIAN-SORT-KEY-ALT REDEFINES MEDIAN-SORT-RECORD.
012100     05  MSK-METRIC-AND-INDUSTRY     PIC X(31).
012200     05  FILLER                      PIC X(19).
012300*---------------------------------------------------------------*
012400* HAND-LAID RATHER THAN A COPY ASXPIV HERE - THE SAME COPYBOOK
012500* IS ALREADY COPIED ONCE ABOVE UNDER PIVOT-WORK-FILE AND A
012600* RECORD NAME CANNOT BE COPIED TWICE IN ONE PROGRAM.  FIELD
012700* FOR FIELD, PICTURE FOR PICTURE, IT MATCHES COPYLIB-ASXPIV
012800* EXACTLY SO THE STRAIGHT GROUP MOVES IN 5110 AND 8300 LINE
012900* UP BYTE FOR BYTE.
013000*---------------------------------------------------------------*
013100 SD  PIVOT-SORT-FILE.
013200 01  PIVOT-SORT-RECORD.
013300     05  PS-INDUSTRY                     PIC X(30).
013400     05  PS-AVG-PE                       PIC S9(07)V9(04).
013500     05  PS-AVG-PE-SW                    PIC X(01).
013600     05  PS-MEDIAN-PE                    PIC S9(07)V9(04).
013700     05  PS-MEDIAN-PE-SW                 PIC X(01).
013800     05  PS-N-PE                         PIC 9(05) COMP.
013900     05  PS-AVG-MARKET-CAP               PIC S9(15)V9(02).
014000     05  PS-AVG-MARKET-CAP-SW            PIC X(01).
014100     05  PS-MEDIAN-MARKET-CAP            PIC S9(15)V9(02).
014200     05  PS-MEDIAN-MARKET-CAP-SW         PIC X(01).
014300     05  PS-N-MARKET-CAP                 PIC 9(05) COMP.
014400     05  PS-AVG-EPS                      PIC S9(07)V9(04).
014500     05  PS-AVG-EPS-SW                   PIC X(01).
014600     05  PS-MEDIAN-EPS                   PIC S9(07)V9(04).
014700     05  PS-MEDIAN-EPS-SW                PIC X(01).
014800     05  PS-N-EPS                        PIC 9(05) COMP.
014900     05  PS-AVG-PRICE-TO-BOOK            PIC S9(07)V9(04).
015000     05  PS-AVG-PRICE-TO-BOOK-SW         PIC X(01).
015100     05  PS-MEDIAN-PRICE-TO-BOOK         PIC S9(07)V9(04).
015200     05  PS-MEDIAN-PRICE-TO-BOOK-SW      PIC X(01).
015300     05  PS-N-PRICE-TO-BOOK              PIC 9(05) COMP.
015400     05  PS-AVG-DIVIDEND-YIELD           PIC S9(03)V9(04).
015500     05  PS-AVG-DIVIDEND-YIELD-SW        PIC X(01).
015600     05  PS-MEDIAN-DIVIDEND-YIELD        PIC S9(03)V9(04).
015700     05  PS-MEDIAN-DIVIDEND-YIELD-SW     PIC X(01).
015800     05  PS-N-DIVIDEND-YIELD             PIC 9(05) COMP.
015900     05  FILLER                          PIC X(10).
016000 01  PIVOT-SORT-KEY-ALT REDEFINES PIVOT-SORT-RECORD.
016100     05  PSK-INDUSTRY                    PIC X(30).
016200     05  FILLER                          PIC X(154).
016300*---------------------------------------------------------------*
016400 WORKING-STORAGE SECTION.
016500*---------------------------------------------------------------*
016600     COPY ASXCTL.
016700*---------------------------------------------------------------*
016800 01  WS-SWITCHES-MISC-FIELDS.
016900     05  MWF-STATUS                  PIC X(02) VALUE '00'.
017000         88  MWF-OK                        VALUE '00'.
017100         88  MWF-EOF                       VALUE '10'.
017200     05  PVF-STATUS                  PIC X(02) VALUE '00'.
017300         88  PVF-OK                        VALUE '00'.
017400     05  PWF-STATUS                  PIC X(02) VALUE '00'.
017500         88  PWF-OK                        VALUE '00'.
017600     05  MEDIAN-SORT-EOF-SW          PIC X(01) VALUE 'N'.
017700         88  MEDIAN-SORT-EOF                  VALUE 'Y'.
017800     05  PIVOT-SORT-EOF-SW           PIC X(01) VALUE 'N'.
017900         88  PIVOT-SORT-EOF                    VALUE 'Y'.
018000     05  WS-INDUSTRY-COUNT           PIC 9(05) COMP VALUE 0.
018100*---------------------------------------------------------------*
018200* ONE ENTRY PER DISTINCT INDUSTRY SEEN ON THE METRICS PASS.
018300* SUM/COUNT FIELDS ARE RUNNING ACCUMULATORS; THE MEDIAN FIELDS
018400* ARE FILLED IN LATER BY 4000-COMPUTE-MEDIANS-FROM-SORT.
018500*---------------------------------------------------------------*
018600 01  INDUSTRY-TABLE-SIZE             PIC 9(05) COMP VALUE 0.
018700 01  INDUSTRY-ACCUMULATION-FIELDS.
018800     05  INDUSTRY-TABLE OCCURS 1 TO 200 TIMES
018900                        DEPENDING ON INDUSTRY-TABLE-SIZE
019000                        INDEXED BY IX-IDX.
019100         10  IA-INDUSTRY                 PIC X(30).
019200         10  IA-PE-SUM                   PIC S9(17)V9(04) COMP.
019300         10  IA-PE-COUNT                 PIC 9(05) COMP.
019400         10  IA-PE-MEDIAN                PIC S9(07)V9(04).
019500         10  IA-PE-MEDIAN-SW             PIC X(01).
019600             88  IA-PE-MEDIAN-NULL            VALUE 'Y'.
019700         10  IA-MARKET-CAP-SUM           PIC S9(17)V9(04) COMP.
019800         10  IA-MARKET-CAP-COUNT         PIC 9(05) COMP.
019900         10  IA-MARKET-CAP-MEDIAN        PIC S9(15)V9(02).
020000         10  IA-MARKET-CAP-MEDIAN-SW     PIC X(01).
020100             88  IA-MARKET-CAP-MEDIAN-NULL    VALUE 'Y'.
020200         10  IA-EPS-SUM                  PIC S9(17)V9(04) COMP.
020300         10  IA-EPS-COUNT                PIC 9(05) COMP.
020400         10  IA-EPS-MEDIAN               PIC S9(07)V9(04).
020500         10  IA-EPS-MEDIAN-SW            PIC X(01).
020600             88  IA-EPS-MEDIAN-NULL           VALUE 'Y'.
020700         10  IA-PRICE-TO-BOOK-SUM        PIC S9(17)V9(04) COMP.
020800         10  IA-PRICE-TO-BOOK-COUNT      PIC 9(05) COMP.
020900         10  IA-PRICE-TO-BOOK-MEDIAN     PIC S9(07)V9(04).
021000         10  IA-PRICE-TO-BOOK-MEDIAN-SW  PIC X(01).
021100             88  IA-PRICE-TO-BOOK-MEDIAN-NULL VALUE 'Y'.
021200         10  IA-DIVIDEND-YIELD-SUM       PIC S9(13)V9(04) COMP.
021300         10  IA-DIVIDEND-YIELD-COUNT     PIC 9(05) COMP.
021400         10  IA-DIVIDEND-YIELD-MEDIAN    PIC S9(03)V9(04).
021500         10  IA-DIVIDEND-YIELD-MEDIAN-SW PIC X(01).
021600             88  IA-DIVIDEND-YIELD-MEDIAN-NULL VALUE 'Y'.
021700*---------------------------------------------------------------*
021800* ALTERNATE VIEW USED BY 2100-FIND-OR-INSERT-INDUSTRY TO CLEAR
021900* A NEWLY INSERTED ENTRY'S SUM/COUNT BLOCK IN ONE MOVE.
022000*---------------------------------------------------------------*
022100 01  INDUSTRY-TABLE-ZEROES.
022200     05  FILLER                      PIC X(30) VALUE SPACES.
022300     05  FILLER                      PIC X(95) VALUE LOW-VALUES.
022400*---------------------------------------------------------------*
022500* MEDIAN VALUE BUFFER -- HOLDS ONE CONTROL-BREAK GROUP'S WORTH
022600* OF ALREADY-SORTED-ASCENDING VALUES FROM MEDIAN-SORT-FILE.
022700*---------------------------------------------------------------*
022800 01  MEDIAN-BUFFER-SIZE              PIC S9(05) COMP VALUE 0.
022900 01  MEDIAN-VALUE-TABLE.
023000     05  MV-ENTRY OCCURS 1 TO 2500 TIMES
023100                  DEPENDING ON MEDIAN-BUFFER-SIZE
023200                  INDEXED BY MV-IDX.
023300         10  MV-VALUE                PIC S9(15)V9(04).
023400 01  WS-MEDIAN-WORK-FIELDS.
023500     05  WS-CURRENT-METRIC-CODE      PIC 9(01) VALUE 0.
023600     05  WS-CURRENT-INDUSTRY         PIC X(30) VALUE SPACES.
023700     05  WS-MEDIAN-RESULT            PIC S9(15)V9(04).
023800     05  WS-MIDPOINT-1               PIC S9(05) COMP.
023900     05  WS-MIDPOINT-2               PIC S9(05) COMP.
024000*---------------------------------------------------------------*
024100 01  WS-CSV-EDIT-FIELDS.
024200     05  WS-EDIT-RATIO               PIC -(7)9.9999.
024300     05  WS-EDIT-MARKET-CAP          PIC -(14)9.99.
024400     05  WS-EDIT-YIELD               PIC -(3)9.9999.
024500     05  WS-EDIT-COUNT               PIC ZZZZ9.
024600*---------------------------------------------------------------*
024700* WORK FIELDS FOR BUILDING THE COMMA-DELIMITED DETAIL LINE.
024800* EACH "APPEND" PARAGRAPH BELOW PICKS UP ITS SWITCH/VALUE FROM
024900* WS-APPEND-WORK-FIELDS RATHER THAN A PARAMETER LIST, THE SAME
025000* WAY THE FUNDAMENTALS LOOKUP PICKS UP ITS REQUEST FROM A FIXED
025100* WORK AREA RATHER THAN BEING PASSED ONE.
025200*---------------------------------------------------------------*
025300 01  WS-LINE-POINTER                 PIC 9(03) COMP.
025400 01  WS-TRIM-FIELDS.
025500     05  WS-TRIM-INPUT-30            PIC X(30).
025600     05  WS-TRIM-TRAIL-CT            PIC 9(02) COMP.
025700     05  WS-TRIM-LEN-30              PIC 9(02) COMP.
025800     05  WS-TRIM-INPUT-20            PIC X(20).
025900     05  WS-TRIM-LEAD-CT             PIC 9(02) COMP.
026000     05  WS-TRIM-LEN-20              PIC 9(02) COMP.
026100 01  WS-APPEND-WORK-FIELDS.
026200     05  WS-APPEND-SW                PIC X(01).
026300     05  WS-APPEND-RATIO-VALUE       PIC S9(07)V9(04).
026400     05  WS-APPEND-MC-VALUE          PIC S9(15)V9(02).
026500     05  WS-APPEND-YIELD-VALUE       PIC S9(03)V9(04).
026600     05  WS-APPEND-COUNT-VALUE       PIC 9(05).
026700*---------------------------------------------------------------*
026800 PROCEDURE DIVISION.
026900*---------------------------------------------------------------*
027000 0000-MAIN-PARAGRAPH.
027100*---------------------------------------------------------------*
027200     PERFORM 1900-ESTABLISH-RUN-DATE.
027300     PERFORM 1000-OPEN-FILES.
027400     SORT MEDIAN-SORT-FILE
027500         ON ASCENDING KEY MS-METRIC-CODE MS-INDUSTRY MS-VALUE
027600         INPUT PROCEDURE IS 2000-BUILD-SORT-INPUT
027700         OUTPUT PROCEDURE IS 4000-COMPUTE-MEDIANS-FROM-SORT.
027800     PERFORM 5000-WRITE-PIVOT-FILE.
027900     PERFORM 9000-CLOSE-FILES.
028000     DISPLAY 'ASXPIVT - INDUSTRIES WRITTEN: ',
028100         WS-INDUSTRY-COUNT.
028200     GOBACK.
028300*---------------------------------------------------------------*
028400* Y2K WINDOWING - DPR29.  SEE ASXLOAD 1900-ESTABLISH-RUN-DATE.
028500*---------------------------------------------------------------*
028600 1900-ESTABLISH-RUN-DATE.
028700*---------------------------------------------------------------*
028800     ACCEPT WS-RUN-DATE-6 FROM DATE.
028900     IF WS-RUN-YY NOT LESS THAN 50
029000         MOVE 19                     TO WS-RUN-CENTURY
029100     ELSE
029200         MOVE 20                     TO WS-RUN-CENTURY.
029300     MOVE WS-RUN-CENTURY              TO WS-RDS-CCYY(1:2).
029400     MOVE WS-RUN-YY                   TO WS-RDS-CCYY(3:2).
029500     MOVE WS-RUN-6-MM                 TO WS-RDS-MM.
029600     MOVE WS-RUN-6-DD                 TO WS-RDS-DD.
029700*---------------------------------------------------------------*
029800 1000-OPEN-FILES.
029900*---------------------------------------------------------------*
030000     OPEN INPUT  METRICS-WORK-FILE.
030100     OPEN OUTPUT PIVOT-OUT-FILE.
030200     OPEN OUTPUT PIVOT-WORK-FILE.
030300     MOVE 'industry,avg_pe,median_pe,n_pe,avg_market_cap,'
030400         TO PIVOT-OUT-LINE.
030500     STRING PIVOT-OUT-LINE DELIMITED BY SIZE
030600            'median_market_cap,n_market_cap,avg_eps,median_eps,'
030700                                 DELIMITED BY SIZE
030800            'n_eps,avg_price_to_book,median_price_to_book,'
030900                                 DELIMITED BY SIZE
031000            'n_price_to_book,avg_dividend_yield,'
031100                                 DELIMITED BY SIZE
031200            'median_dividend_yield,n_dividend_yield'
031300                                 DELIMITED BY SIZE
031400         INTO PIVOT-OUT-LINE
031500     END-STRING.
031600     WRITE PIVOT-OUT-LINE.
031700*---------------------------------------------------------------*
031800* INPUT PROCEDURE FOR THE MEDIAN-CANDIDATE SORT.  ONE PASS OVER
031900* METRICS-WORK-FILE BOTH ACCUMULATES THE PER-INDUSTRY SUM/COUNT
032000* (FOR THE MEAN) AND RELEASES EACH NON-NULL VALUE TAGGED BY
032100* METRIC CODE (FOR THE MEDIAN).
032200*---------------------------------------------------------------*
032300 2000-BUILD-SORT-INPUT.
032400*---------------------------------------------------------------*
032500     PERFORM 8000-READ-METRICS-RECORD.
032600     PERFORM 2100-PROCESS-ONE-METRICS-RECORD
032700         UNTIL MWF-EOF.
032800*---------------------------------------------------------------*
032900 2100-PROCESS-ONE-METRICS-RECORD.
033000*---------------------------------------------------------------*
033100     PERFORM 2200-FIND-OR-INSERT-INDUSTRY.
033200     PERFORM 2300-ACCUMULATE-SUMS.
033300     PERFORM 2400-RELEASE-MEDIAN-CANDIDATES.
033400     PERFORM 8000-READ-METRICS-RECORD.
033500*---------------------------------------------------------------*
033600 2200-FIND-OR-INSERT-INDUSTRY.
033700*---------------------------------------------------------------*
033800     SET IX-IDX TO 1.
033900     SEARCH INDUSTRY-TABLE
034000         AT END
034100             PERFORM 2210-INSERT-NEW-INDUSTRY
034200         WHEN IA-INDUSTRY(IX-IDX) = MW-INDUSTRY
034300             CONTINUE.
034400*---------------------------------------------------------------*
034500 2210-INSERT-NEW-INDUSTRY.
034600*---------------------------------------------------------------*
034700     ADD 1                           TO INDUSTRY-TABLE-SIZE.
034800     SET IX-IDX                      TO INDUSTRY-TABLE-SIZE.
034900     MOVE INDUSTRY-TABLE-ZEROES      TO INDUSTRY-TABLE(IX-IDX).
035000     MOVE MW-INDUSTRY                TO IA-INDUSTRY(IX-IDX).
035100*---------------------------------------------------------------*
035200 2300-ACCUMULATE-SUMS.
035300*---------------------------------------------------------------*
035400     IF MW-PE-PRESENT
035500         ADD MW-PE                   TO IA-PE-SUM(IX-IDX)
035600         ADD 1                       TO IA-PE-COUNT(IX-IDX).
035700     IF MW-MARKET-CAP-PRESENT
035800         ADD MW-MARKET-CAP
035900             TO IA-MARKET-CAP-SUM(IX-IDX)
036000         ADD 1
036100             TO IA-MARKET-CAP-COUNT(IX-IDX).
036200     IF MW-EPS-PRESENT
036300         ADD MW-EPS                  TO IA-EPS-SUM(IX-IDX)
036400         ADD 1                       TO IA-EPS-COUNT(IX-IDX).
036500     IF MW-PRICE-TO-BOOK-PRESENT
036600         ADD MW-PRICE-TO-BOOK
036700             TO IA-PRICE-TO-BOOK-SUM(IX-IDX)
036800         ADD 1
036900             TO IA-PRICE-TO-BOOK-COUNT(IX-IDX).
037000     IF MW-DIVIDEND-YIELD-PRESENT
037100         ADD MW-DIVIDEND-YIELD
037200             TO IA-DIVIDEND-YIELD-SUM(IX-IDX)
037300         ADD 1
037400             TO IA-DIVIDEND-YIELD-COUNT(IX-IDX).
037500*---------------------------------------------------------------*
037600 2400-RELEASE-MEDIAN-CANDIDATES.
037700*---------------------------------------------------------------*
037800     IF MW-PE-PRESENT
037900         MOVE 1                      TO MS-METRIC-CODE
038000         MOVE MW-INDUSTRY            TO MS-INDUSTRY
038100         MOVE MW-PE                  TO MS-VALUE
038200         RELEASE MEDIAN-SORT-RECORD.
038300     IF MW-MARKET-CAP-PRESENT
038400         MOVE 2                      TO MS-METRIC-CODE
038500         MOVE MW-INDUSTRY            TO MS-INDUSTRY
038600         MOVE MW-MARKET-CAP          TO MS-VALUE
038700         RELEASE MEDIAN-SORT-RECORD.
038800     IF MW-EPS-PRESENT
038900         MOVE 3                      TO MS-METRIC-CODE
039000         MOVE MW-INDUSTRY            TO MS-INDUSTRY
039100         MOVE MW-EPS                 TO MS-VALUE
039200         RELEASE MEDIAN-SORT-RECORD.
039300     IF MW-PRICE-TO-BOOK-PRESENT
039400         MOVE 4                      TO MS-METRIC-CODE
039500         MOVE MW-INDUSTRY            TO MS-INDUSTRY
039600         MOVE MW-PRICE-TO-BOOK       TO MS-VALUE
039700         RELEASE MEDIAN-SORT-RECORD.
039800     IF MW-DIVIDEND-YIELD-PRESENT
039900         MOVE 5                      TO MS-METRIC-CODE
040000         MOVE MW-INDUSTRY            TO MS-INDUSTRY
040100         MOVE MW-DIVIDEND-YIELD      TO MS-VALUE
040200         RELEASE MEDIAN-SORT-RECORD.
040300*---------------------------------------------------------------*
040400* OUTPUT PROCEDURE FOR THE MEDIAN-CANDIDATE SORT.  VALUES ARRIVE
040500* IN (METRIC-CODE, INDUSTRY, VALUE) ASCENDING ORDER, SO EACH
040600* (METRIC-CODE, INDUSTRY) GROUP IS ALREADY SORTED ASCENDING BY
040700* VALUE WHEN IT ARRIVES - THE MEDIAN IS JUST THE MIDDLE OF THE
040800* BUFFER (OR THE MEAN OF THE MIDDLE TWO) WHEN THE GROUP BREAKS.
040900*---------------------------------------------------------------*
041000 4000-COMPUTE-MEDIANS-FROM-SORT.
041100*---------------------------------------------------------------*
041200     MOVE 0                          TO MEDIAN-BUFFER-SIZE.
041300     MOVE 0                          TO WS-CURRENT-METRIC-CODE.
041400     MOVE SPACES                     TO WS-CURRENT-INDUSTRY.
041500     PERFORM 8200-RETURN-MEDIAN-RECORD.
041600     PERFORM 4100-PROCESS-ONE-MEDIAN-RECORD
041700         UNTIL MEDIAN-SORT-EOF.
041800     PERFORM 4200-FLUSH-MEDIAN-GROUP.
041900*---------------------------------------------------------------*
042000 4100-PROCESS-ONE-MEDIAN-RECORD.
042100*---------------------------------------------------------------*
042200     IF MS-METRIC-CODE NOT = WS-CURRENT-METRIC-CODE
042300         OR MS-INDUSTRY NOT = WS-CURRENT-INDUSTRY
042400         PERFORM 4200-FLUSH-MEDIAN-GROUP
042500         MOVE MS-METRIC-CODE         TO WS-CURRENT-METRIC-CODE
042600         MOVE MS-INDUSTRY            TO WS-CURRENT-INDUSTRY.
042700     ADD 1                           TO MEDIAN-BUFFER-SIZE.
042800     SET MV-IDX                      TO MEDIAN-BUFFER-SIZE.
042900     MOVE MS-VALUE                   TO MV-VALUE(MV-IDX).
043000     PERFORM 8200-RETURN-MEDIAN-RECORD.
043100*---------------------------------------------------------------*
043200 4200-FLUSH-MEDIAN-GROUP.
043300*---------------------------------------------------------------*
043400     IF MEDIAN-BUFFER-SIZE > 0
043500         PERFORM 4210-PICK-MEDIAN-VALUE
043600         PERFORM 4220-STORE-MEDIAN-IN-TABLE.
043700     MOVE 0                          TO MEDIAN-BUFFER-SIZE.
043800*---------------------------------------------------------------*
043900 4210-PICK-MEDIAN-VALUE.
044000*---------------------------------------------------------------*
044100*    DPR52 - EVEN-SIZED GROUPS AVERAGE THE MIDDLE TWO, ROUNDED.
044200*    ODD/EVEN IS TESTED BY DIVIDING BY 2 WITH A REMAINDER RATHER
044300*    THAN AN INTRINSIC FUNCTION.
044400     DIVIDE MEDIAN-BUFFER-SIZE BY 2
044500         GIVING WS-MIDPOINT-1
044600         REMAINDER WS-MIDPOINT-2.
044700     IF WS-MIDPOINT-2 = 1
044800         COMPUTE WS-MIDPOINT-1 = WS-MIDPOINT-1 + 1
044900         SET MV-IDX TO WS-MIDPOINT-1
045000         MOVE MV-VALUE(MV-IDX)       TO WS-MEDIAN-RESULT
045100     ELSE
045200         COMPUTE WS-MIDPOINT-2 = WS-MIDPOINT-1 + 1
045300         SET MV-IDX TO WS-MIDPOINT-1
045400         COMPUTE WS-MEDIAN-RESULT ROUNDED =
045500             (MV-VALUE(MV-IDX) + MV-VALUE(WS-MIDPOINT-2)) / 2.
045600*---------------------------------------------------------------*
045700 4220-STORE-MEDIAN-IN-TABLE.
045800*---------------------------------------------------------------*
045900     SET IX-IDX TO 1.
046000     SEARCH INDUSTRY-TABLE
046100         AT END
046200             PERFORM 9900-TABLE-ERROR
046300         WHEN IA-INDUSTRY(IX-IDX) = WS-CURRENT-INDUSTRY
046400             PERFORM 4230-MOVE-MEDIAN-BY-METRIC.
046500*---------------------------------------------------------------*
046600 4230-MOVE-MEDIAN-BY-METRIC.
046700*---------------------------------------------------------------*
046800     EVALUATE WS-CURRENT-METRIC-CODE
046900         WHEN 1
047000             MOVE WS-MEDIAN-RESULT    TO IA-PE-MEDIAN(IX-IDX)
047100             MOVE 'N'                 TO IA-PE-MEDIAN-SW(IX-IDX)
047200         WHEN 2
047300             MOVE WS-MEDIAN-RESULT    TO
047400                 IA-MARKET-CAP-MEDIAN(IX-IDX)
047500             MOVE 'N'                 TO
047600                 IA-MARKET-CAP-MEDIAN-SW(IX-IDX)
047700         WHEN 3
047800             MOVE WS-MEDIAN-RESULT    TO IA-EPS-MEDIAN(IX-IDX)
047900             MOVE 'N'                 TO IA-EPS-MEDIAN-SW(IX-IDX)
048000         WHEN 4
048100             MOVE WS-MEDIAN-RESULT    TO
048200                 IA-PRICE-TO-BOOK-MEDIAN(IX-IDX)
048300             MOVE 'N'                 TO
048400                 IA-PRICE-TO-BOOK-MEDIAN-SW(IX-IDX)
048500         WHEN 5
048600             MOVE WS-MEDIAN-RESULT    TO
048700                 IA-DIVIDEND-YIELD-MEDIAN(IX-IDX)
048800             MOVE 'N'                 TO
048900                 IA-DIVIDEND-YIELD-MEDIAN-SW(IX-IDX)
049000     END-EVALUATE.
049100*---------------------------------------------------------------*
049200 5000-WRITE-PIVOT-FILE.
049300*---------------------------------------------------------------*
049400     SORT PIVOT-SORT-FILE
049500         ON ASCENDING KEY PS-INDUSTRY
049600         INPUT PROCEDURE IS 5100-RELEASE-ALL-INDUSTRIES
049700         OUTPUT PROCEDURE IS 5200-WRITE-SORTED-PIVOT-RECORDS.
049800*---------------------------------------------------------------*
049900 5100-RELEASE-ALL-INDUSTRIES.
050000*---------------------------------------------------------------*
050100     PERFORM 5110-RELEASE-ONE-INDUSTRY
050200         VARYING IX-IDX FROM 1 BY 1
050300         UNTIL IX-IDX > INDUSTRY-TABLE-SIZE.
050400*---------------------------------------------------------------*
050500 5110-RELEASE-ONE-INDUSTRY.
050600*---------------------------------------------------------------*
050700     MOVE IA-INDUSTRY(IX-IDX)        TO IP-INDUSTRY.
050800     PERFORM 5120-BUILD-PIVOT-DETAIL.
050900     MOVE INDUSTRY-PIVOT-RECORD      TO PIVOT-SORT-RECORD.
051000     RELEASE PIVOT-SORT-RECORD.
051100*---------------------------------------------------------------*
051200 5120-BUILD-PIVOT-DETAIL.
051300*---------------------------------------------------------------*
051400     PERFORM 5130-BUILD-PE-DETAIL.
051500     PERFORM 5140-BUILD-MARKET-CAP-DETAIL.
051600     PERFORM 5150-BUILD-EPS-DETAIL.
051700     PERFORM 5160-BUILD-PRICE-TO-BOOK-DETAIL.
051800     PERFORM 5170-BUILD-DIVIDEND-YIELD-DETAIL.
051900*---------------------------------------------------------------*
052000 5130-BUILD-PE-DETAIL.
052100*---------------------------------------------------------------*
052200     MOVE IA-PE-COUNT(IX-IDX)        TO IP-N-PE .
052300     IF IA-PE-COUNT(IX-IDX) > 0
052400         COMPUTE IP-AVG-PE  ROUNDED =
052500             IA-PE-SUM(IX-IDX) / IA-PE-COUNT(IX-IDX)
052600         MOVE 'N'                    TO IP-AVG-PE-SW 
052700         MOVE IA-PE-MEDIAN(IX-IDX)   TO IP-MEDIAN-PE 
052800         MOVE IA-PE-MEDIAN-SW(IX-IDX) TO IP-MEDIAN-PE-SW 
052900     ELSE
053000         MOVE 'Y'                    TO IP-AVG-PE-SW 
053100         MOVE 'Y'                    TO IP-MEDIAN-PE-SW .
053200*---------------------------------------------------------------*
053300 5140-BUILD-MARKET-CAP-DETAIL.
053400*---------------------------------------------------------------*
053500     MOVE IA-MARKET-CAP-COUNT(IX-IDX) TO IP-N-MARKET-CAP .
053600     IF IA-MARKET-CAP-COUNT(IX-IDX) > 0
053700         COMPUTE IP-AVG-MARKET-CAP  ROUNDED =
053800             IA-MARKET-CAP-SUM(IX-IDX) /
053900             IA-MARKET-CAP-COUNT(IX-IDX)
054000         MOVE 'N'                    TO IP-AVG-MARKET-CAP-SW 
054100         MOVE IA-MARKET-CAP-MEDIAN(IX-IDX) TO
054200             IP-MEDIAN-MARKET-CAP 
054300         MOVE IA-MARKET-CAP-MEDIAN-SW(IX-IDX) TO
054400             IP-MEDIAN-MARKET-CAP-SW 
054500     ELSE
054600         MOVE 'Y'                    TO IP-AVG-MARKET-CAP-SW 
054700         MOVE 'Y'                    TO
054800             IP-MEDIAN-MARKET-CAP-SW .
054900*---------------------------------------------------------------*
055000 5150-BUILD-EPS-DETAIL.
055100*---------------------------------------------------------------*
055200     MOVE IA-EPS-COUNT(IX-IDX)       TO IP-N-EPS .
055300     IF IA-EPS-COUNT(IX-IDX) > 0
055400         COMPUTE IP-AVG-EPS  ROUNDED =
055500             IA-EPS-SUM(IX-IDX) / IA-EPS-COUNT(IX-IDX)
055600         MOVE 'N'                    TO IP-AVG-EPS-SW 
055700         MOVE IA-EPS-MEDIAN(IX-IDX)  TO IP-MEDIAN-EPS 
055800         MOVE IA-EPS-MEDIAN-SW(IX-IDX) TO IP-MEDIAN-EPS-SW 
055900     ELSE
056000         MOVE 'Y'                    TO IP-AVG-EPS-SW 
056100         MOVE 'Y'                    TO IP-MEDIAN-EPS-SW .
056200*---------------------------------------------------------------*
056300 5160-BUILD-PRICE-TO-BOOK-DETAIL.
056400*---------------------------------------------------------------*
056500     MOVE IA-PRICE-TO-BOOK-COUNT(IX-IDX) TO
056600         IP-N-PRICE-TO-BOOK .
056700     IF IA-PRICE-TO-BOOK-COUNT(IX-IDX) > 0
056800         COMPUTE IP-AVG-PRICE-TO-BOOK 
056900                 ROUNDED =
057000             IA-PRICE-TO-BOOK-SUM(IX-IDX) /
057100             IA-PRICE-TO-BOOK-COUNT(IX-IDX)
057200         MOVE 'N'                    TO
057300             IP-AVG-PRICE-TO-BOOK-SW 
057400         MOVE IA-PRICE-TO-BOOK-MEDIAN(IX-IDX) TO
057500             IP-MEDIAN-PRICE-TO-BOOK 
057600         MOVE IA-PRICE-TO-BOOK-MEDIAN-SW(IX-IDX) TO
057700             IP-MEDIAN-PRICE-TO-BOOK-SW 
057800     ELSE
057900         MOVE 'Y'                    TO
058000             IP-AVG-PRICE-TO-BOOK-SW 
058100         MOVE 'Y'                    TO
058200             IP-MEDIAN-PRICE-TO-BOOK-SW .
058300*---------------------------------------------------------------*
058400 5170-BUILD-DIVIDEND-YIELD-DETAIL.
058500*---------------------------------------------------------------*
058600     MOVE IA-DIVIDEND-YIELD-COUNT(IX-IDX) TO
058700         IP-N-DIVIDEND-YIELD .
058800     IF IA-DIVIDEND-YIELD-COUNT(IX-IDX) > 0
058900         COMPUTE IP-AVG-DIVIDEND-YIELD 
059000                 ROUNDED =
059100             IA-DIVIDEND-YIELD-SUM(IX-IDX) /
059200             IA-DIVIDEND-YIELD-COUNT(IX-IDX)
059300         MOVE 'N'                    TO
059400             IP-AVG-DIVIDEND-YIELD-SW 
059500         MOVE IA-DIVIDEND-YIELD-MEDIAN(IX-IDX) TO
059600             IP-MEDIAN-DIVIDEND-YIELD 
059700         MOVE IA-DIVIDEND-YIELD-MEDIAN-SW(IX-IDX) TO
059800             IP-MEDIAN-DIVIDEND-YIELD-SW 
059900     ELSE
060000         MOVE 'Y'                    TO
060100             IP-AVG-DIVIDEND-YIELD-SW 
060200         MOVE 'Y'                    TO
060300             IP-MEDIAN-DIVIDEND-YIELD-SW .
060400*---------------------------------------------------------------*
060500 5200-WRITE-SORTED-PIVOT-RECORDS.
060600*---------------------------------------------------------------*
060700     PERFORM 8300-RETURN-PIVOT-RECORD.
060800     PERFORM 5210-EDIT-AND-WRITE-ONE-ROW
060900         UNTIL PIVOT-SORT-EOF.
061000*---------------------------------------------------------------*
061100 5210-EDIT-AND-WRITE-ONE-ROW.
061200*---------------------------------------------------------------*
061300     WRITE INDUSTRY-PIVOT-RECORD.
061400     PERFORM 5220-EDIT-ONE-PIVOT-ROW.
061500     ADD 1                           TO WS-INDUSTRY-COUNT.
061600     PERFORM 8300-RETURN-PIVOT-RECORD.
061700*---------------------------------------------------------------*
061800 5220-EDIT-ONE-PIVOT-ROW.
061900*---------------------------------------------------------------*
062000     MOVE SPACES                     TO PIVOT-OUT-LINE.
062100     MOVE 1                          TO WS-LINE-POINTER.
062200     MOVE IP-INDUSTRY                TO WS-TRIM-INPUT-30.
062300     PERFORM 9100-TRIM-TRAILING-SPACES.
062400     STRING WS-TRIM-INPUT-30(1:WS-TRIM-LEN-30) DELIMITED BY SIZE
062500         INTO PIVOT-OUT-LINE
062600         WITH POINTER WS-LINE-POINTER
062700     END-STRING.
062800     MOVE IP-AVG-PE-SW     TO WS-APPEND-SW.
062900     MOVE IP-AVG-PE        TO
063000         WS-APPEND-RATIO-VALUE.
063100     PERFORM 9310-APPEND-RATIO-FIELD.
063200     MOVE IP-MEDIAN-PE-SW  TO WS-APPEND-SW.
063300     MOVE IP-MEDIAN-PE     TO
063400         WS-APPEND-RATIO-VALUE.
063500     PERFORM 9310-APPEND-RATIO-FIELD.
063600     MOVE IP-N-PE          TO
063700         WS-APPEND-COUNT-VALUE.
063800     PERFORM 9340-APPEND-COUNT-FIELD.
063900     MOVE IP-AVG-MARKET-CAP-SW  TO
064000         WS-APPEND-SW.
064100     MOVE IP-AVG-MARKET-CAP  TO
064200         WS-APPEND-MC-VALUE.
064300     PERFORM 9320-APPEND-MARKET-CAP-FIELD.
064400     MOVE IP-MEDIAN-MARKET-CAP-SW  TO
064500         WS-APPEND-SW.
064600     MOVE IP-MEDIAN-MARKET-CAP  TO
064700         WS-APPEND-MC-VALUE.
064800     PERFORM 9320-APPEND-MARKET-CAP-FIELD.
064900     MOVE IP-N-MARKET-CAP  TO
065000         WS-APPEND-COUNT-VALUE.
065100     PERFORM 9340-APPEND-COUNT-FIELD.
065200     MOVE IP-AVG-EPS-SW    TO WS-APPEND-SW.
065300     MOVE IP-AVG-EPS       TO
065400         WS-APPEND-RATIO-VALUE.
065500     PERFORM 9310-APPEND-RATIO-FIELD.
065600     MOVE IP-MEDIAN-EPS-SW  TO WS-APPEND-SW.
065700     MOVE IP-MEDIAN-EPS    TO
065800         WS-APPEND-RATIO-VALUE.
065900     PERFORM 9310-APPEND-RATIO-FIELD.
066000     MOVE IP-N-EPS         TO
066100         WS-APPEND-COUNT-VALUE.
066200     PERFORM 9340-APPEND-COUNT-FIELD.
066300     MOVE IP-AVG-PRICE-TO-BOOK-SW  TO
066400         WS-APPEND-SW.
066500     MOVE IP-AVG-PRICE-TO-BOOK  TO
066600         WS-APPEND-RATIO-VALUE.
066700     PERFORM 9310-APPEND-RATIO-FIELD.
066800     MOVE IP-MEDIAN-PRICE-TO-BOOK-SW  TO
066900         WS-APPEND-SW.
067000     MOVE IP-MEDIAN-PRICE-TO-BOOK  TO
067100         WS-APPEND-RATIO-VALUE.
067200     PERFORM 9310-APPEND-RATIO-FIELD.
067300     MOVE IP-N-PRICE-TO-BOOK  TO
067400         WS-APPEND-COUNT-VALUE.
067500     PERFORM 9340-APPEND-COUNT-FIELD.
067600     MOVE IP-AVG-DIVIDEND-YIELD-SW  TO
067700         WS-APPEND-SW.
067800     MOVE IP-AVG-DIVIDEND-YIELD  TO
067900         WS-APPEND-YIELD-VALUE.
068000     PERFORM 9330-APPEND-YIELD-FIELD.
068100     MOVE IP-MEDIAN-DIVIDEND-YIELD-SW  TO
068200         WS-APPEND-SW.
068300     MOVE IP-MEDIAN-DIVIDEND-YIELD  TO
068400         WS-APPEND-YIELD-VALUE.
068500     PERFORM 9330-APPEND-YIELD-FIELD.
068600     MOVE IP-N-DIVIDEND-YIELD  TO
068700         WS-APPEND-COUNT-VALUE.
068800     PERFORM 9340-APPEND-COUNT-FIELD.
068900     WRITE PIVOT-OUT-LINE.
069000*---------------------------------------------------------------*
069100* THE FOUR PARAGRAPHS BELOW PICK UP THEIR INPUT FROM
069200* WS-APPEND-WORK-FIELDS (SET BY THE CALLER IMMEDIATELY BEFORE
069300* EACH PERFORM) RATHER THAN A PARAMETER LIST - PLAIN COBOL
069400* PARAGRAPHS TAKE NONE.  EACH ONE FIRST LAYS DOWN THE COMMA
069500* SEPARATOR, THEN THE EDITED, LEADING-SPACE-TRIMMED VALUE
069600* (OR NOTHING AT ALL WHEN THE SWITCH SAYS THE FIELD IS NULL).
069700*---------------------------------------------------------------*
069800 9100-TRIM-TRAILING-SPACES.
069900*---------------------------------------------------------------*
070000     MOVE 0                          TO WS-TRIM-TRAIL-CT.
070100     INSPECT WS-TRIM-INPUT-30 TALLYING WS-TRIM-TRAIL-CT
070200         FOR TRAILING SPACE.
070300     COMPUTE WS-TRIM-LEN-30 = 30 - WS-TRIM-TRAIL-CT.
070400     IF WS-TRIM-LEN-30 = 0
070500         MOVE 1                      TO WS-TRIM-LEN-30.
070600*---------------------------------------------------------------*
070700 9200-TRIM-LEADING-SPACES.
070800*---------------------------------------------------------------*
070900     MOVE 0                          TO WS-TRIM-LEAD-CT.
071000     INSPECT WS-TRIM-INPUT-20 TALLYING WS-TRIM-LEAD-CT
071100         FOR LEADING SPACE.
071200     IF WS-TRIM-LEAD-CT > 19
071300         MOVE 19                     TO WS-TRIM-LEAD-CT.
071400     COMPUTE WS-TRIM-LEN-20 = 20 - WS-TRIM-LEAD-CT.
071500*---------------------------------------------------------------*
071600 9300-APPEND-COMMA.
071700*---------------------------------------------------------------*
071800     STRING ','                      DELIMITED BY SIZE
071900         INTO PIVOT-OUT-LINE
072000         WITH POINTER WS-LINE-POINTER
072100     END-STRING.
072200*---------------------------------------------------------------*
072300 9310-APPEND-RATIO-FIELD.
072400*---------------------------------------------------------------*
072500     PERFORM 9300-APPEND-COMMA.
072600     IF WS-APPEND-SW = 'N'
072700         MOVE WS-APPEND-RATIO-VALUE  TO WS-EDIT-RATIO
072800         MOVE WS-EDIT-RATIO          TO WS-TRIM-INPUT-20
072900         PERFORM 9200-TRIM-LEADING-SPACES
073000         STRING WS-TRIM-INPUT-20
073100                 (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
073200                 DELIMITED BY SIZE
073300             INTO PIVOT-OUT-LINE
073400             WITH POINTER WS-LINE-POINTER
073500         END-STRING.
073600*---------------------------------------------------------------*
073700 9320-APPEND-MARKET-CAP-FIELD.
073800*---------------------------------------------------------------*
073900     PERFORM 9300-APPEND-COMMA.
074000     IF WS-APPEND-SW = 'N'
074100         MOVE WS-APPEND-MC-VALUE     TO WS-EDIT-MARKET-CAP
074200         MOVE WS-EDIT-MARKET-CAP     TO WS-TRIM-INPUT-20
074300         PERFORM 9200-TRIM-LEADING-SPACES
074400         STRING WS-TRIM-INPUT-20
074500                 (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
074600                 DELIMITED BY SIZE
074700             INTO PIVOT-OUT-LINE
074800             WITH POINTER WS-LINE-POINTER
074900         END-STRING.
075000*---------------------------------------------------------------*
075100 9330-APPEND-YIELD-FIELD.
075200*---------------------------------------------------------------*
075300     PERFORM 9300-APPEND-COMMA.
075400     IF WS-APPEND-SW = 'N'
075500         MOVE WS-APPEND-YIELD-VALUE  TO WS-EDIT-YIELD
075600         MOVE WS-EDIT-YIELD          TO WS-TRIM-INPUT-20
075700         PERFORM 9200-TRIM-LEADING-SPACES
075800         STRING WS-TRIM-INPUT-20
075900                 (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
076000                 DELIMITED BY SIZE
076100             INTO PIVOT-OUT-LINE
076200             WITH POINTER WS-LINE-POINTER
076300         END-STRING.
076400*---------------------------------------------------------------*
076500 9340-APPEND-COUNT-FIELD.
076600*---------------------------------------------------------------*
076700     PERFORM 9300-APPEND-COMMA.
076800     MOVE WS-APPEND-COUNT-VALUE      TO WS-EDIT-COUNT.
076900     MOVE WS-EDIT-COUNT              TO WS-TRIM-INPUT-20.
077000     PERFORM 9200-TRIM-LEADING-SPACES.
077100     STRING WS-TRIM-INPUT-20
077200             (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
077300             DELIMITED BY SIZE
077400         INTO PIVOT-OUT-LINE
077500         WITH POINTER WS-LINE-POINTER
077600     END-STRING.
077700*---------------------------------------------------------------*
077800 8000-READ-METRICS-RECORD.
077900*---------------------------------------------------------------*
078000     READ METRICS-WORK-FILE
078100         AT END
078200             SET MWF-EOF             TO TRUE.
078300*---------------------------------------------------------------*
078400 8200-RETURN-MEDIAN-RECORD.
078500*---------------------------------------------------------------*
078600     RETURN MEDIAN-SORT-FILE
078700         AT END
078800             SET MEDIAN-SORT-EOF     TO TRUE.
078900*---------------------------------------------------------------*
079000 8300-RETURN-PIVOT-RECORD.
079100*---------------------------------------------------------------*
079200     RETURN PIVOT-SORT-FILE
079300         AT END
079400             SET PIVOT-SORT-EOF      TO TRUE.
079500     IF NOT PIVOT-SORT-EOF
079600         MOVE PIVOT-SORT-RECORD      TO INDUSTRY-PIVOT-RECORD.
079700*---------------------------------------------------------------*
079800 9000-CLOSE-FILES.
079900*---------------------------------------------------------------*
080000     CLOSE METRICS-WORK-FILE
080100           PIVOT-OUT-FILE
080200           PIVOT-WORK-FILE.
080300*---------------------------------------------------------------*
080400 9900-TABLE-ERROR.
080500*---------------------------------------------------------------*
080600     DISPLAY 'ASXPIVT - INDUSTRY TABLE LOOKUP FAILED'.
080700     MOVE 16                         TO RETURN-CODE.
080800     GOBACK.
