000100*===============================================================*
000200* PROGRAM NAME:    ASXSTRA
000300* ORIGINAL AUTHOR: K. FORSYTHE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT             TAG
000700* --------- ------------  ----------------------------------- ---
000800* 09/18/03 K. FORSYTHE    ORIGINAL CODING - FIVE RANKING        DPR57
000900*                         STRATEGIES (LOW_PE_RELATIVE_INDUSTRY,
001000*                         LOW_PE_ABSOLUTE, HIGH_MARKET_CAP,
001100*                         HIGH_EPS, HIGH_DIVIDEND_YIELD), EACH
001200*                         RUN OVERALL AND PER INDUSTRY, WRITTEN
001300*                         AGAINST THE NEW ASXPIWK BINARY PIVOT
001400*                         FILE FROM ASXPIVT.
001500* 02/11/04 K. FORSYTHE    LOW_PE_RELATIVE_INDUSTRY NOW DROPS     DPR61
001600*                         THE COMPANY INSTEAD OF ABENDING ON
001700*                         THE DIVIDE WHEN ITS INDUSTRY'S
001800*                         AVERAGE PE COMES BACK BLANK OR ZERO.
001900* 07/30/05 D. MARCHETTI   HIGH_DIVIDEND_YIELD BASE FILTER NOW    DPR68
002000*                         EXCLUDES ZERO AS WELL AS NEGATIVE
002100*                         YIELDS, PER SCREENING COMMITTEE
002200*                         RULING 05-14.
002300* 03/14/07 L. CHEUNG      SORT KEY NOW CARRIES THE ORIGINAL      DPR75
002400*                         COMPANY-LIST SEQUENCE NUMBER AS A
002500*                         TRAILING ASCENDING KEY - TIES ON
002600*                         METRIC VALUE WERE BREAKING DIFFERENTLY
002700*                         FROM ONE RUN TO THE NEXT.
002800* 11/02/08 K. FORSYTHE    TOP-OVERALL AND TOP-PER-INDUSTRY       DPR81
002900*                         QUOTAS MOVED OUT TO WORKING-STORAGE
003000*                         COUNTERS SO THE SCREENING COMMITTEE
003100*                         CAN REQUEST A DIFFERENT CUTOFF WITHOUT
003200*                         TOUCHING THE RANKING LOGIC ITSELF.
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ASXSTRA.
003600 AUTHOR.        K. FORSYTHE.
003700 INSTALLATION.  SOUTHBANK SECURITIES DP CENTER.
003800 DATE-WRITTEN.  09/18/03.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-CLASS IS '0' THRU '9'
005100     UPSI-0 ON  STATUS IS UPSI-0-ON
005200            OFF STATUS IS UPSI-0-OFF.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT METRICS-WORK-FILE ASSIGN TO ASXMEWK
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS MWF-STATUS.
006000*
006100     SELECT PIVOT-WORK-FILE ASSIGN TO ASXPIWK
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS PWF-STATUS.
006400*
006500     SELECT SELECTION-WORK-FILE ASSIGN TO ASXSELW
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS SWF-STATUS.
006800*
006900     SELECT STRATEGY-SORT-FILE  ASSIGN TO SORTWK1.
007000*
007100*    TEN OUTPUT CSVs - ONE PER STRATEGY/MODE COMBINATION.  NAMED
007200*    IN STRATEGY, THEN MODE ORDER TO MATCH THE SCREENING
007300*    COMMITTEE'S STRATEGY CONFIG SHEET.
007400*
007500     SELECT STRATEGY-OUT-FILE-1 ASSIGN TO ASXSTO1
007600       ORGANIZATION IS SEQUENTIAL
007700       FILE STATUS SO-STATUS.
007800*
007900     SELECT STRATEGY-OUT-FILE-2 ASSIGN TO ASXSTO2
008000       ORGANIZATION IS SEQUENTIAL
008100       FILE STATUS SO-STATUS.
008200*
008300     SELECT STRATEGY-OUT-FILE-3 ASSIGN TO ASXSTO3
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS SO-STATUS.
008600*
008700     SELECT STRATEGY-OUT-FILE-4 ASSIGN TO ASXSTO4
008800       ORGANIZATION IS SEQUENTIAL
008900       FILE STATUS SO-STATUS.
009000*
009100     SELECT STRATEGY-OUT-FILE-5 ASSIGN TO ASXSTO5
009200       ORGANIZATION IS SEQUENTIAL
009300       FILE STATUS SO-STATUS.
009400*
009500     SELECT STRATEGY-OUT-FILE-6 ASSIGN TO ASXSTO6
009600       ORGANIZATION IS SEQUENTIAL
009700       FILE STATUS SO-STATUS.
009800*
009900     SELECT STRATEGY-OUT-FILE-7 ASSIGN TO ASXSTO7
010000       ORGANIZATION IS SEQUENTIAL
010100       FILE STATUS SO-STATUS.
010200*
010300     SELECT STRATEGY-OUT-FILE-8 ASSIGN TO ASXSTO8
010400       ORGANIZATION IS SEQUENTIAL
010500       FILE STATUS SO-STATUS.
010600*
010700     SELECT STRATEGY-OUT-FILE-9 ASSIGN TO ASXSTO9
010800       ORGANIZATION IS SEQUENTIAL
010900       FILE STATUS SO-STATUS.
011000*
011100     SELECT STRATEGY-OUT-FILE-A ASSIGN TO ASXSTOA
011200       ORGANIZATION IS SEQUENTIAL
011300       FILE STATUS SO-STATUS.
011400*===============================================================*
011500 DATA DIVISION.
011600*---------------------------------------------------------------*
011700 FILE SECTION.
011800*---------------------------------------------------------------*
011900 FD  METRICS-WORK-FILE
012000      LABEL RECORDS ARE STANDARD
012100      RECORDING MODE IS F.
012200     COPY ASXMET.
012300*---------------------------------------------------------------*
012400 FD  PIVOT-WORK-FILE
012500      LABEL RECORDS ARE STANDARD
012600      RECORDING MODE IS F.
012700     COPY ASXPIV.
012800*---------------------------------------------------------------*
012900 FD  SELECTION-WORK-FILE
013000      LABEL RECORDS ARE STANDARD
013100      RECORDING MODE IS F.
013200     COPY ASXSEL.
013300*---------------------------------------------------------------*
013400* RANKING SORT RECORD.  SS-RANK-KEY IS ALWAYS SORTED ASCENDING -
013500* FOR A DESCENDING-IS-BETTER STRATEGY (HIGH_MARKET_CAP, HIGH_EPS,
013600* HIGH_DIVIDEND_YIELD) 3130-RELEASE-SORT-RECORD LOADS IT WITH THE
013700* METRIC VALUE NEGATED INSTEAD OF A SECOND DESCENDING-KEY SORT
013800* STATEMENT PER STRATEGY.  SS-SEQUENCE-NO TRAILS AS A TIE-BREAK
013900* SO TWO COMPANIES LEVEL ON THE METRIC RANK IN COMPANY-LIST
014000* ORDER - DPR75.
014100*---------------------------------------------------------------*
014200 SD  STRATEGY-SORT-FILE.
014300 01  STRATEGY-SORT-RECORD.
014400     05  SS-INDUSTRY                 PIC X(30).
014500     05  SS-RANK-KEY                 PIC S9(15)V9(04).
014600     05  SS-SEQUENCE-NO              PIC 9(07) COMP.
014700     05  SS-TICKER                   PIC X(10).
014800     05  SS-COMPANY-NAME             PIC X(40).
014900     05  SS-ASX-CODE                 PIC X(06).
015000     05  SS-METRIC-VALUE             PIC S9(15)V9(04).
015100     05  FILLER                      PIC X(10).
015200*---------------------------------------------------------------*
015300* ALTERNATE VIEW GROUPING THE SORT KEYS SEPARATELY, USED WHEN A
015400* RECORD NEEDS TO BE TRACED BY KEY ALONE ON AN ABEND DUMP.
015500*---------------------------------------------------------------*
015600 01  STRATEGY-SORT-KEY-ALT REDEFINES STRATEGY-SORT-RECORD.
015700     05  SSK-INDUSTRY-AND-RANK       PIC X(49).
015800     05  FILLER                      PIC X(70).
015900*---------------------------------------------------------------*
016000 FD  STRATEGY-OUT-FILE-1
016100      LABEL RECORDS ARE STANDARD
016200      RECORDING MODE IS F.
016300 01  SO1-LINE                        PIC X(200).
016400*---------------------------------------------------------------*
016500 FD  STRATEGY-OUT-FILE-2
016600      LABEL RECORDS ARE STANDARD
016700      RECORDING MODE IS F.
016800 01  SO2-LINE                        PIC X(200).
016900*---------------------------------------------------------------*
017000 FD  STRATEGY-OUT-FILE-3
017100      LABEL RECORDS ARE STANDARD
017200      RECORDING MODE IS F.
017300 01  SO3-LINE                        PIC X(200).
017400*---------------------------------------------------------------*
017500 FD  STRATEGY-OUT-FILE-4
017600      LABEL RECORDS ARE STANDARD
017700      RECORDING MODE IS F.
017800 01  SO4-LINE                        PIC X(200).
017900*---------------------------------------------------------------*
018000 FD  STRATEGY-OUT-FILE-5
018100      LABEL RECORDS ARE STANDARD
018200      RECORDING MODE IS F.
018300 01  SO5-LINE                        PIC X(200).
018400*---------------------------------------------------------------*
018500 FD  STRATEGY-OUT-FILE-6
018600      LABEL RECORDS ARE STANDARD
018700      RECORDING MODE IS F.
018800 01  SO6-LINE                        PIC X(200).
018900*---------------------------------------------------------------*
019000 FD  STRATEGY-OUT-FILE-7
019100      LABEL RECORDS ARE STANDARD
019200      RECORDING MODE IS F.
019300 01  SO7-LINE                        PIC X(200).
019400*---------------------------------------------------------------*
019500 FD  STRATEGY-OUT-FILE-8
019600      LABEL RECORDS ARE STANDARD
019700      RECORDING MODE IS F.
019800 01  SO8-LINE                        PIC X(200).
019900*---------------------------------------------------------------*
020000 FD  STRATEGY-OUT-FILE-9
020100      LABEL RECORDS ARE STANDARD
020200      RECORDING MODE IS F.
020300 01  SO9-LINE                        PIC X(200).
020400*---------------------------------------------------------------*
020500 FD  STRATEGY-OUT-FILE-A
020600      LABEL RECORDS ARE STANDARD
020700      RECORDING MODE IS F.
020800 01  SOA-LINE                        PIC X(200).
020900*---------------------------------------------------------------*
021000 WORKING-STORAGE SECTION.
021100*---------------------------------------------------------------*
021200     COPY ASXCTL.
021300     COPY ASXSCF.
021400*---------------------------------------------------------------*
021500 01  WS-SWITCHES-MISC-FIELDS.
021600     05  MWF-STATUS                  PIC X(02) VALUE '00'.
021700         88  MWF-OK                        VALUE '00'.
021800         88  MWF-EOF                       VALUE '10'.
021900     05  PWF-STATUS                  PIC X(02) VALUE '00'.
022000         88  PWF-OK                        VALUE '00'.
022100         88  PWF-EOF                       VALUE '10'.
022200     05  SWF-STATUS                  PIC X(02) VALUE '00'.
022300         88  SWF-OK                        VALUE '00'.
022400     05  SO-STATUS                   PIC X(02) VALUE '00'.
022500         88  SO-OK                         VALUE '00'.
022600     05  STRATEGY-SORT-EOF-SW        PIC X(01) VALUE 'N'.
022700         88  STRATEGY-SORT-EOF             VALUE 'Y'.
022800     05  WS-ELIGIBLE-SW              PIC X(01) VALUE 'N'.
022900         88  WS-ROW-ELIGIBLE               VALUE 'Y'.
023000     05  WS-MODE-SW                  PIC X(01) VALUE 'O'.
023100         88  WS-MODE-OVERALL               VALUE 'O'.
023200         88  WS-MODE-PER-INDUSTRY          VALUE 'P'.
023300     05  WS-STRATEGY-IDX             PIC 9(01) COMP VALUE 1.
023400     05  WS-TOP-OVERALL-N            PIC 9(05) COMP VALUE 50.
023500     05  WS-TOP-PER-INDUSTRY-M       PIC 9(05) COMP VALUE 2.
023600     05  WS-SELECTED-COUNT           PIC 9(05) COMP VALUE 0.
023700     05  WS-INDUSTRY-RANK-COUNT      PIC 9(05) COMP VALUE 0.
023800     05  WS-CURRENT-RANK             PIC 9(04) COMP VALUE 0.
023900     05  WS-TOTAL-SELECTED           PIC 9(07) COMP VALUE 0.
024000     05  WS-BREAK-INDUSTRY           PIC X(30) VALUE SPACES.
024100     05  WS-RAW-METRIC-VALUE         PIC S9(15)V9(04).
024200*---------------------------------------------------------------*
024300* IN-MEMORY COPY OF THE ASXPIWK PIVOT FILE, LOADED ONCE BY
024400* 1200-LOAD-INDUSTRY-PIVOT-TABLE.  GIVES 3120-COMPUTE-PE-RELATIVE
024500* AND 3420-ATTACH-INDUSTRY-AVG A SEARCHABLE TABLE INSTEAD OF
024600* RE-READING ASXPIWK FOR EVERY METRICS ROW.
024700*---------------------------------------------------------------*
024800 01  PIVOT-TABLE-SIZE                PIC 9(05) COMP VALUE 0.
024900 01  PIVOT-INDUSTRY-TABLE.
025000     05  PIVOT-ENTRY OCCURS 1 TO 200 TIMES
025100                     DEPENDING ON PIVOT-TABLE-SIZE
025200                     INDEXED BY PX-IDX.
025300         10  PT-INDUSTRY             PIC X(30).
025400         10  PT-AVG-PE               PIC S9(07)V9(04).
025500         10  PT-AVG-PE-SW            PIC X(01).
025600             88  PT-AVG-PE-NULL            VALUE 'Y'.
025700         10  PT-AVG-MARKET-CAP       PIC S9(15)V9(02).
025800         10  PT-AVG-MARKET-CAP-SW    PIC X(01).
025900             88  PT-AVG-MARKET-CAP-NULL    VALUE 'Y'.
026000         10  PT-AVG-EPS              PIC S9(07)V9(04).
026100         10  PT-AVG-EPS-SW           PIC X(01).
026200             88  PT-AVG-EPS-NULL           VALUE 'Y'.
026300         10  PT-AVG-DIVIDEND-YIELD   PIC S9(03)V9(04).
026400         10  PT-AVG-DIVIDEND-YIELD-SW PIC X(01).
026500             88  PT-AVG-DIVIDEND-YIELD-NULL VALUE 'Y'.
026600 01  WS-INDUSTRY-AVG-WORK-FIELDS.
026700     05  WS-INDUSTRY-AVG-SW          PIC X(01).
026800         88  WS-INDUSTRY-AVG-NULL          VALUE 'Y'.
026900     05  WS-INDUSTRY-AVG-VALUE       PIC S9(15)V9(04).
027000*---------------------------------------------------------------*
027100 01  WS-CSV-EDIT-FIELDS.
027200     05  WS-EDIT-VALUE               PIC -(14)9.9999.
027300     05  WS-EDIT-RANK                PIC ZZZZ9.
027400*---------------------------------------------------------------*
027500* WORK FIELDS FOR BUILDING THE COMMA-DELIMITED DETAIL LINE, SAME
027600* HANDOFF-AREA CONVENTION AS ASXPIVT - EACH "APPEND" PARAGRAPH
027700* PICKS UP ITS INPUT FROM HERE RATHER THAN A PARAMETER LIST.
027800*---------------------------------------------------------------*
027900 01  WS-LINE-POINTER                 PIC 9(03) COMP.
028000 01  WS-CURRENT-CSV-LINE             PIC X(200).
028100 01  WS-TRIM-FIELDS.
028200     05  WS-TRIM-INPUT-40            PIC X(40).
028300     05  WS-TRIM-TRAIL-CT            PIC 9(02) COMP.
028400     05  WS-TRIM-LEN-40              PIC 9(02) COMP.
028500     05  WS-TRIM-INPUT-20            PIC X(20).
028600     05  WS-TRIM-LEAD-CT             PIC 9(02) COMP.
028700     05  WS-TRIM-LEN-20              PIC 9(02) COMP.
028800 01  WS-APPEND-WORK-FIELDS.
028900     05  WS-APPEND-SW                PIC X(01).
029000     05  WS-APPEND-TEXT-VALUE        PIC X(40).
029100     05  WS-APPEND-NUMERIC-VALUE     PIC S9(15)V9(04).
029200     05  WS-APPEND-RANK-VALUE        PIC 9(04).
029300*===============================================================*
029400 PROCEDURE DIVISION.
029500*---------------------------------------------------------------*
029600 0000-MAIN-PARAGRAPH.
029700*---------------------------------------------------------------*
029800     PERFORM 1900-ESTABLISH-RUN-DATE.
029900     PERFORM 1000-OPEN-WORK-FILES.
030000     PERFORM 1200-LOAD-INDUSTRY-PIVOT-TABLE.
030100     PERFORM 2000-RUN-ALL-STRATEGIES
030200         VARYING WS-STRATEGY-IDX FROM 1 BY 1
030300         UNTIL WS-STRATEGY-IDX > 5.
030400     PERFORM 9000-CLOSE-WORK-FILES.
030500     DISPLAY 'ASXSTRA - RUN DATE: ', WS-RUN-DATE-SLASH,
030600         ' SELECTIONS WRITTEN: ', WS-TOTAL-SELECTED.
030700     GOBACK.
030800*---------------------------------------------------------------*
030900* Y2K WINDOWING - DPR29 OF ASXLOAD, CARRIED HERE SINCE EVERY
031000* PHASE OF THE RUN STAMPS ITS OWN CONSOLE MESSAGE.  ASXSTRA
031100* POSTDATES THE ORIGINAL Y2K FIX SO IT WAS BUILT 4-DIGIT FROM
031200* THE START.
031300*---------------------------------------------------------------*
031400 1900-ESTABLISH-RUN-DATE.
031500*---------------------------------------------------------------*
031600     ACCEPT WS-RUN-DATE-6 FROM DATE.
031700     IF WS-RUN-YY NOT LESS THAN 50
031800         MOVE 19                     TO WS-RUN-CENTURY
031900     ELSE
032000         MOVE 20                     TO WS-RUN-CENTURY.
032100     MOVE WS-RUN-CENTURY              TO WS-RDS-CCYY(1:2).
032200     MOVE WS-RUN-YY                   TO WS-RDS-CCYY(3:2).
032300     MOVE WS-RUN-6-MM                 TO WS-RDS-MM.
032400     MOVE WS-RUN-6-DD                 TO WS-RDS-DD.
032500*---------------------------------------------------------------*
032600 1000-OPEN-WORK-FILES.
032700*---------------------------------------------------------------*
032800     OPEN OUTPUT SELECTION-WORK-FILE.
032900*---------------------------------------------------------------*
033000* LOADS THE PIVOT-ENTRY TABLE ONCE FROM ASXPIWK.  THE TABLE IS
033100* CONSULTED BY EVERY ONE OF THE FIVE STRATEGY PASSES BELOW, SO
033200* IT IS READ HERE RATHER THAN INSIDE THE STRATEGY LOOP.
033300*---------------------------------------------------------------*
033400 1200-LOAD-INDUSTRY-PIVOT-TABLE.
033500*---------------------------------------------------------------*
033600     OPEN INPUT PIVOT-WORK-FILE.
033700     PERFORM 8100-READ-PIVOT-RECORD.
033800     PERFORM 1210-STORE-ONE-PIVOT-ENTRY
033900         UNTIL PWF-EOF.
034000     CLOSE PIVOT-WORK-FILE.
034100*---------------------------------------------------------------*
034200 1210-STORE-ONE-PIVOT-ENTRY.
034300*---------------------------------------------------------------*
034400     ADD 1                           TO PIVOT-TABLE-SIZE.
034500     SET PX-IDX                      TO PIVOT-TABLE-SIZE.
034600     MOVE IP-INDUSTRY                TO PT-INDUSTRY(PX-IDX).
034700     MOVE IP-AVG-PE                  TO PT-AVG-PE(PX-IDX).
034800     MOVE IP-AVG-PE-SW               TO PT-AVG-PE-SW(PX-IDX).
034900     MOVE IP-AVG-MARKET-CAP          TO
035000         PT-AVG-MARKET-CAP(PX-IDX).
035100     MOVE IP-AVG-MARKET-CAP-SW       TO
035200         PT-AVG-MARKET-CAP-SW(PX-IDX).
035300     MOVE IP-AVG-EPS                 TO PT-AVG-EPS(PX-IDX).
035400     MOVE IP-AVG-EPS-SW              TO PT-AVG-EPS-SW(PX-IDX).
035500     MOVE IP-AVG-DIVIDEND-YIELD      TO
035600         PT-AVG-DIVIDEND-YIELD(PX-IDX).
035700     MOVE IP-AVG-DIVIDEND-YIELD-SW   TO
035800         PT-AVG-DIVIDEND-YIELD-SW(PX-IDX).
035900     PERFORM 8100-READ-PIVOT-RECORD.
036000*---------------------------------------------------------------*
036100* ONE STRATEGY RUNS TWICE - OVERALL MODE, THEN PER-INDUSTRY MODE
036200* - AGAINST THE SAME METRICS-WORK-FILE PASS, SINCE THE BASE
036300* FILTER AND METRIC VALUE ARE IDENTICAL BETWEEN THE TWO MODES
036400* AND ONLY THE RANKING AND CUTOFF DIFFER.
036500*---------------------------------------------------------------*
036600 2000-RUN-ALL-STRATEGIES.
036700*---------------------------------------------------------------*
036800     PERFORM 3300-RUN-OVERALL-MODE.
036900     PERFORM 3400-RUN-PER-INDUSTRY-MODE.
037000*---------------------------------------------------------------*
037100* INPUT PROCEDURE SHARED BY BOTH MODES' SORT - REBUILDS THE
037200* CANDIDATE LIST FRESH FOR EACH OF THE TEN SORTS RATHER THAN
037300* SORTING ONCE AND SPLITTING, SO THE OVERALL AND PER-INDUSTRY
037400* WRITE-UPS NEVER HAVE TO SHARE A TABLE IN MEMORY.
037500*---------------------------------------------------------------*
037600 3100-FILTER-METRICS.
037700*---------------------------------------------------------------*
037800     OPEN INPUT METRICS-WORK-FILE.
037900     PERFORM 8000-READ-METRICS-RECORD.
038000     PERFORM 3110-FILTER-ONE-RECORD
038100         UNTIL MWF-EOF.
038200     CLOSE METRICS-WORK-FILE.
038300*---------------------------------------------------------------*
038400 3110-FILTER-ONE-RECORD.
038500*---------------------------------------------------------------*
038600     MOVE 'N'                        TO WS-ELIGIBLE-SW.
038700     EVALUATE WS-STRATEGY-IDX
038800         WHEN 1
038900             IF MW-PE-PRESENT AND MW-INDUSTRY NOT = SPACES
039000                 PERFORM 3120-COMPUTE-PE-RELATIVE
039100             END-IF
039200         WHEN 2
039300             IF MW-PE-PRESENT
039400                 MOVE 'Y'            TO WS-ELIGIBLE-SW
039500                 MOVE MW-PE          TO WS-RAW-METRIC-VALUE
039600             END-IF
039700         WHEN 3
039800             IF MW-MARKET-CAP-PRESENT
039900                 MOVE 'Y'            TO WS-ELIGIBLE-SW
040000                 MOVE MW-MARKET-CAP  TO WS-RAW-METRIC-VALUE
040100             END-IF
040200         WHEN 4
040300             IF MW-EPS-PRESENT
040400                 MOVE 'Y'            TO WS-ELIGIBLE-SW
040500                 MOVE MW-EPS         TO WS-RAW-METRIC-VALUE
040600             END-IF
040700         WHEN 5
040800             IF MW-DIVIDEND-YIELD-PRESENT
040900                 AND MW-DIVIDEND-YIELD > 0
041000                 MOVE 'Y'            TO WS-ELIGIBLE-SW
041100                 MOVE MW-DIVIDEND-YIELD TO
041200                     WS-RAW-METRIC-VALUE
041300             END-IF
041400     END-EVALUATE.
041500     IF WS-ROW-ELIGIBLE
041600         PERFORM 3130-RELEASE-SORT-RECORD.
041700     PERFORM 8000-READ-METRICS-RECORD.
041800*---------------------------------------------------------------*
041900* DPR61 - A MISSING OR ZERO INDUSTRY AVERAGE LEAVES THE RATIO
042000* UNDEFINED, SO THE COMPANY IS SIMPLY LEFT INELIGIBLE (WS-
042100* ELIGIBLE-SW STAYS 'N') RATHER THAN DIVIDING BY ZERO.
042200*---------------------------------------------------------------*
042300 3120-COMPUTE-PE-RELATIVE.
042400*---------------------------------------------------------------*
042500     SET PX-IDX TO 1.
042600     SEARCH PIVOT-ENTRY
042700         AT END
042800             CONTINUE
042900         WHEN PT-INDUSTRY(PX-IDX) = MW-INDUSTRY
043000             IF NOT PT-AVG-PE-NULL(PX-IDX)
043100                 AND PT-AVG-PE(PX-IDX) NOT = 0
043200                 COMPUTE WS-RAW-METRIC-VALUE ROUNDED =
043300                     MW-PE / PT-AVG-PE(PX-IDX)
043400                 MOVE 'Y'            TO WS-ELIGIBLE-SW
043500             END-IF
043600     END-SEARCH.
043700*---------------------------------------------------------------*
043800 3130-RELEASE-SORT-RECORD.
043900*---------------------------------------------------------------*
044000     MOVE MW-INDUSTRY                TO SS-INDUSTRY.
044100     MOVE MW-SEQUENCE-NO              TO SS-SEQUENCE-NO.
044200     MOVE MW-TICKER                   TO SS-TICKER.
044300     MOVE MW-COMPANY-NAME             TO SS-COMPANY-NAME.
044400     MOVE MW-ASX-CODE                 TO SS-ASX-CODE.
044500     MOVE WS-RAW-METRIC-VALUE         TO SS-METRIC-VALUE.
044600     IF SC-DESCENDING(WS-STRATEGY-IDX)
044700         COMPUTE SS-RANK-KEY = WS-RAW-METRIC-VALUE * -1
044800     ELSE
044900         MOVE WS-RAW-METRIC-VALUE     TO SS-RANK-KEY.
045000     RELEASE STRATEGY-SORT-RECORD.
045100*---------------------------------------------------------------*
045200 3010-OPEN-CURRENT-STRATEGY-FILE.
045300*---------------------------------------------------------------*
045400     EVALUATE WS-STRATEGY-IDX ALSO WS-MODE-SW
045500         WHEN 1 ALSO 'O'  OPEN OUTPUT STRATEGY-OUT-FILE-1
045600         WHEN 1 ALSO 'P'  OPEN OUTPUT STRATEGY-OUT-FILE-2
045700         WHEN 2 ALSO 'O'  OPEN OUTPUT STRATEGY-OUT-FILE-3
045800         WHEN 2 ALSO 'P'  OPEN OUTPUT STRATEGY-OUT-FILE-4
045900         WHEN 3 ALSO 'O'  OPEN OUTPUT STRATEGY-OUT-FILE-5
046000         WHEN 3 ALSO 'P'  OPEN OUTPUT STRATEGY-OUT-FILE-6
046100         WHEN 4 ALSO 'O'  OPEN OUTPUT STRATEGY-OUT-FILE-7
046200         WHEN 4 ALSO 'P'  OPEN OUTPUT STRATEGY-OUT-FILE-8
046300         WHEN 5 ALSO 'O'  OPEN OUTPUT STRATEGY-OUT-FILE-9
046400         WHEN 5 ALSO 'P'  OPEN OUTPUT STRATEGY-OUT-FILE-A
046500     END-EVALUATE.
046600*---------------------------------------------------------------*
046700 3020-WRITE-HEADER-CURRENT-FILE.
046800*---------------------------------------------------------------*
046900     MOVE
047000       'ticker,industry,strategy,mode,rank,metric_name,'
047100         TO WS-CURRENT-CSV-LINE.
047200     STRING WS-CURRENT-CSV-LINE      DELIMITED BY SIZE
047300            'metric_value,industry_avg,company_name,asx_code'
047400                                      DELIMITED BY SIZE
047500         INTO WS-CURRENT-CSV-LINE
047600     END-STRING.
047700     PERFORM 3040-WRITE-CSV-TO-CURRENT-FILE.
047800*---------------------------------------------------------------*
047900 3030-CLOSE-CURRENT-STRATEGY-FILE.
048000*---------------------------------------------------------------*
048100     EVALUATE WS-STRATEGY-IDX ALSO WS-MODE-SW
048200         WHEN 1 ALSO 'O'  CLOSE STRATEGY-OUT-FILE-1
048300         WHEN 1 ALSO 'P'  CLOSE STRATEGY-OUT-FILE-2
048400         WHEN 2 ALSO 'O'  CLOSE STRATEGY-OUT-FILE-3
048500         WHEN 2 ALSO 'P'  CLOSE STRATEGY-OUT-FILE-4
048600         WHEN 3 ALSO 'O'  CLOSE STRATEGY-OUT-FILE-5
048700         WHEN 3 ALSO 'P'  CLOSE STRATEGY-OUT-FILE-6
048800         WHEN 4 ALSO 'O'  CLOSE STRATEGY-OUT-FILE-7
048900         WHEN 4 ALSO 'P'  CLOSE STRATEGY-OUT-FILE-8
049000         WHEN 5 ALSO 'O'  CLOSE STRATEGY-OUT-FILE-9
049100         WHEN 5 ALSO 'P'  CLOSE STRATEGY-OUT-FILE-A
049200     END-EVALUATE.
049300*---------------------------------------------------------------*
049400 3040-WRITE-CSV-TO-CURRENT-FILE.
049500*---------------------------------------------------------------*
049600     EVALUATE WS-STRATEGY-IDX ALSO WS-MODE-SW
049700         WHEN 1 ALSO 'O'
049800             MOVE WS-CURRENT-CSV-LINE TO SO1-LINE
049900             WRITE SO1-LINE
050000         WHEN 1 ALSO 'P'
050100             MOVE WS-CURRENT-CSV-LINE TO SO2-LINE
050200             WRITE SO2-LINE
050300         WHEN 2 ALSO 'O'
050400             MOVE WS-CURRENT-CSV-LINE TO SO3-LINE
050500             WRITE SO3-LINE
050600         WHEN 2 ALSO 'P'
050700             MOVE WS-CURRENT-CSV-LINE TO SO4-LINE
050800             WRITE SO4-LINE
050900         WHEN 3 ALSO 'O'
051000             MOVE WS-CURRENT-CSV-LINE TO SO5-LINE
051100             WRITE SO5-LINE
051200         WHEN 3 ALSO 'P'
051300             MOVE WS-CURRENT-CSV-LINE TO SO6-LINE
051400             WRITE SO6-LINE
051500         WHEN 4 ALSO 'O'
051600             MOVE WS-CURRENT-CSV-LINE TO SO7-LINE
051700             WRITE SO7-LINE
051800         WHEN 4 ALSO 'P'
051900             MOVE WS-CURRENT-CSV-LINE TO SO8-LINE
052000             WRITE SO8-LINE
052100         WHEN 5 ALSO 'O'
052200             MOVE WS-CURRENT-CSV-LINE TO SO9-LINE
052300             WRITE SO9-LINE
052400         WHEN 5 ALSO 'P'
052500             MOVE WS-CURRENT-CSV-LINE TO SOA-LINE
052600             WRITE SOA-LINE
052700     END-EVALUATE.
052800*---------------------------------------------------------------*
052900* OVERALL MODE - SORTED ASCENDING ON RANK-KEY (NEGATED ALREADY
053000* FOR A DESCENDING-IS-BETTER STRATEGY) WITH SEQUENCE-NO BREAKING
053100* TIES, SO THE FIRST WS-TOP-OVERALL-N RECORDS RETURNED ARE
053200* SIMPLY RANKS 1 THROUGH N IN ARRIVAL ORDER.
053300*---------------------------------------------------------------*
053400 3300-RUN-OVERALL-MODE.
053500*---------------------------------------------------------------*
053600     MOVE 'O'                        TO WS-MODE-SW.
053700     MOVE 0                          TO WS-SELECTED-COUNT.
053800     PERFORM 3010-OPEN-CURRENT-STRATEGY-FILE.
053900     PERFORM 3020-WRITE-HEADER-CURRENT-FILE.
054000     SORT STRATEGY-SORT-FILE
054100         ON ASCENDING KEY SS-RANK-KEY SS-SEQUENCE-NO
054200         INPUT PROCEDURE IS 3100-FILTER-METRICS
054300         OUTPUT PROCEDURE IS 3310-WRITE-OVERALL-SELECTIONS.
054400     PERFORM 3030-CLOSE-CURRENT-STRATEGY-FILE.
054500*---------------------------------------------------------------*
054600 3310-WRITE-OVERALL-SELECTIONS.
054700*---------------------------------------------------------------*
054800     PERFORM 8200-RETURN-STRATEGY-RECORD.
054900     PERFORM 3311-PROCESS-ONE-OVERALL-RECORD
055000         UNTIL STRATEGY-SORT-EOF.
055100*---------------------------------------------------------------*
055200 3311-PROCESS-ONE-OVERALL-RECORD.
055300*---------------------------------------------------------------*
055400     IF WS-SELECTED-COUNT < WS-TOP-OVERALL-N
055500         ADD 1                       TO WS-SELECTED-COUNT
055600         MOVE WS-SELECTED-COUNT      TO WS-CURRENT-RANK
055700         MOVE 'Y'                    TO WS-INDUSTRY-AVG-SW
055800         MOVE ZERO                   TO WS-INDUSTRY-AVG-VALUE
055900         PERFORM 3320-BUILD-AND-WRITE-SELECTION.
056000     PERFORM 8200-RETURN-STRATEGY-RECORD.
056100*---------------------------------------------------------------*
056200* PER-INDUSTRY MODE - SORTED ASCENDING ON INDUSTRY, THEN THE
056300* SAME RANK-KEY/SEQUENCE-NO AS THE OVERALL SORT, SO EACH
056400* INDUSTRY'S CANDIDATES ARRIVE TOGETHER, BEST FIRST.  THE RANK
056500* COUNTER RESTARTS AT THE INDUSTRY CONTROL BREAK.
056600*---------------------------------------------------------------*
056700 3400-RUN-PER-INDUSTRY-MODE.
056800*---------------------------------------------------------------*
056900     MOVE 'P'                        TO WS-MODE-SW.
057000     MOVE SPACES                     TO WS-BREAK-INDUSTRY.
057100     MOVE 0                          TO WS-INDUSTRY-RANK-COUNT.
057200     PERFORM 3010-OPEN-CURRENT-STRATEGY-FILE.
057300     PERFORM 3020-WRITE-HEADER-CURRENT-FILE.
057400     SORT STRATEGY-SORT-FILE
057500         ON ASCENDING KEY SS-INDUSTRY SS-RANK-KEY SS-SEQUENCE-NO
057600         INPUT PROCEDURE IS 3100-FILTER-METRICS
057700         OUTPUT PROCEDURE IS 3410-WRITE-PER-INDUSTRY-SELECTIONS.
057800     PERFORM 3030-CLOSE-CURRENT-STRATEGY-FILE.
057900*---------------------------------------------------------------*
058000 3410-WRITE-PER-INDUSTRY-SELECTIONS.
058100*---------------------------------------------------------------*
058200     PERFORM 8200-RETURN-STRATEGY-RECORD.
058300     PERFORM 3411-PROCESS-ONE-PER-INDUSTRY-RECORD
058400         UNTIL STRATEGY-SORT-EOF.
058500*---------------------------------------------------------------*
058600 3411-PROCESS-ONE-PER-INDUSTRY-RECORD.
058700*---------------------------------------------------------------*
058800     IF SS-INDUSTRY NOT = WS-BREAK-INDUSTRY
058900         MOVE SS-INDUSTRY            TO WS-BREAK-INDUSTRY
059000         MOVE 0                      TO WS-INDUSTRY-RANK-COUNT.
059100     IF WS-INDUSTRY-RANK-COUNT < WS-TOP-PER-INDUSTRY-M
059200         ADD 1                       TO WS-INDUSTRY-RANK-COUNT
059300         MOVE WS-INDUSTRY-RANK-COUNT TO WS-CURRENT-RANK
059400         PERFORM 3420-ATTACH-INDUSTRY-AVG
059500         PERFORM 3320-BUILD-AND-WRITE-SELECTION.
059600     PERFORM 8200-RETURN-STRATEGY-RECORD.
059700*---------------------------------------------------------------*
059800* INDUSTRY-AVG ATTACHMENT - PE_RELATIVE BASELINES ON THE
059900* INDUSTRY'S AVERAGE PE, EVERY OTHER STRATEGY ON THE INDUSTRY
060000* AVERAGE OF ITS OWN METRIC.  LEFT NULL IF THE INDUSTRY IS
060100* SOMEHOW MISSING FROM THE PIVOT TABLE.
060200*---------------------------------------------------------------*
060300 3420-ATTACH-INDUSTRY-AVG.
060400*---------------------------------------------------------------*
060500     MOVE 'Y'                        TO WS-INDUSTRY-AVG-SW.
060600     MOVE ZERO                       TO WS-INDUSTRY-AVG-VALUE.
060700     SET PX-IDX TO 1.
060800     SEARCH PIVOT-ENTRY
060900         AT END
061000             CONTINUE
061100         WHEN PT-INDUSTRY(PX-IDX) = SS-INDUSTRY
061200             PERFORM 3421-COPY-AVG-BY-STRATEGY
061300     END-SEARCH.
061400*---------------------------------------------------------------*
061500 3421-COPY-AVG-BY-STRATEGY.
061600*---------------------------------------------------------------*
061700     EVALUATE WS-STRATEGY-IDX
061800         WHEN 1
061900             MOVE PT-AVG-PE-SW(PX-IDX) TO WS-INDUSTRY-AVG-SW
062000             MOVE PT-AVG-PE(PX-IDX)  TO WS-INDUSTRY-AVG-VALUE
062100         WHEN 2
062200             MOVE PT-AVG-PE-SW(PX-IDX) TO WS-INDUSTRY-AVG-SW
062300             MOVE PT-AVG-PE(PX-IDX)  TO WS-INDUSTRY-AVG-VALUE
062400         WHEN 3
062500             MOVE PT-AVG-MARKET-CAP-SW(PX-IDX) TO
062600                 WS-INDUSTRY-AVG-SW
062700             MOVE PT-AVG-MARKET-CAP(PX-IDX) TO
062800                 WS-INDUSTRY-AVG-VALUE
062900         WHEN 4
063000             MOVE PT-AVG-EPS-SW(PX-IDX) TO WS-INDUSTRY-AVG-SW
063100             MOVE PT-AVG-EPS(PX-IDX) TO WS-INDUSTRY-AVG-VALUE
063200         WHEN 5
063300             MOVE PT-AVG-DIVIDEND-YIELD-SW(PX-IDX) TO
063400                 WS-INDUSTRY-AVG-SW
063500             MOVE PT-AVG-DIVIDEND-YIELD(PX-IDX) TO
063600                 WS-INDUSTRY-AVG-VALUE
063700     END-EVALUATE.
063800*---------------------------------------------------------------*
063900* BUILDS THE SELECTION-WORK-RECORD (WRITTEN TO ASXSELW FOR
064000* ASXOUTW) AND THE MATCHING CSV DETAIL LINE FOR THE CURRENT
064100* STRATEGY/MODE FILE, IN ONE STOP.
064200*---------------------------------------------------------------*
064300 3320-BUILD-AND-WRITE-SELECTION.
064400*---------------------------------------------------------------*
064500     MOVE SPACES                     TO SELECTION-WORK-RECORD.
064600     MOVE SS-TICKER                  TO SEL-TICKER.
064700     MOVE SS-INDUSTRY                TO SEL-INDUSTRY.
064800     MOVE SC-STRATEGY-NAME(WS-STRATEGY-IDX) TO SEL-STRATEGY.
064900     IF WS-MODE-OVERALL
065000         MOVE 'overall'              TO SEL-MODE
065100     ELSE
065200         MOVE 'per_industry'         TO SEL-MODE.
065300     MOVE WS-CURRENT-RANK            TO SEL-RANK.
065400     MOVE SC-METRIC-NAME(WS-STRATEGY-IDX) TO SEL-METRIC-NAME.
065500     MOVE SS-METRIC-VALUE            TO SEL-METRIC-VALUE.
065600     MOVE WS-INDUSTRY-AVG-SW         TO SEL-INDUSTRY-AVG-SW.
065700     MOVE WS-INDUSTRY-AVG-VALUE      TO SEL-INDUSTRY-AVG.
065800     MOVE SS-COMPANY-NAME            TO SEL-COMPANY-NAME.
065900     MOVE SS-ASX-CODE                TO SEL-ASX-CODE.
066000     WRITE SELECTION-WORK-RECORD.
066100     ADD 1                           TO WS-TOTAL-SELECTED.
066200     PERFORM 3330-BUILD-CSV-LINE.
066300     PERFORM 3040-WRITE-CSV-TO-CURRENT-FILE.
066400*---------------------------------------------------------------*
066500 3330-BUILD-CSV-LINE.
066600*---------------------------------------------------------------*
066700     MOVE SPACES                     TO WS-CURRENT-CSV-LINE.
066800     MOVE 1                          TO WS-LINE-POINTER.
066900     MOVE SEL-TICKER                 TO WS-TRIM-INPUT-40.
067000     PERFORM 9100-TRIM-TRAILING-SPACES.
067100     STRING WS-TRIM-INPUT-40(1:WS-TRIM-LEN-40)
067200                                      DELIMITED BY SIZE
067300         INTO WS-CURRENT-CSV-LINE
067400         WITH POINTER WS-LINE-POINTER
067500     END-STRING.
067600     MOVE SEL-INDUSTRY                TO WS-APPEND-TEXT-VALUE.
067700     PERFORM 9310-APPEND-TEXT-FIELD.
067800     MOVE SEL-STRATEGY                TO WS-APPEND-TEXT-VALUE.
067900     PERFORM 9310-APPEND-TEXT-FIELD.
068000     MOVE SEL-MODE                    TO WS-APPEND-TEXT-VALUE.
068100     PERFORM 9310-APPEND-TEXT-FIELD.
068200     MOVE SEL-RANK                    TO WS-APPEND-RANK-VALUE.
068300     PERFORM 9330-APPEND-RANK-FIELD.
068400     MOVE SEL-METRIC-NAME              TO WS-APPEND-TEXT-VALUE.
068500     PERFORM 9310-APPEND-TEXT-FIELD.
068600     MOVE 'N'                          TO WS-APPEND-SW.
068700     MOVE SEL-METRIC-VALUE             TO WS-APPEND-NUMERIC-VALUE.
068800     PERFORM 9320-APPEND-VALUE-FIELD.
068900     MOVE SEL-INDUSTRY-AVG-SW          TO WS-APPEND-SW.
069000     MOVE SEL-INDUSTRY-AVG             TO WS-APPEND-NUMERIC-VALUE.
069100     PERFORM 9320-APPEND-VALUE-FIELD.
069200     MOVE SEL-COMPANY-NAME             TO WS-APPEND-TEXT-VALUE.
069300     PERFORM 9310-APPEND-TEXT-FIELD.
069400     MOVE SEL-ASX-CODE                 TO WS-APPEND-TEXT-VALUE.
069500     PERFORM 9310-APPEND-TEXT-FIELD.
069600*---------------------------------------------------------------*
069700* THE TRIM/APPEND PARAGRAPHS BELOW FOLLOW THE SAME HANDOFF-AREA
069800* CONVENTION AS ASXPIVT'S 9100/9200/9300 SERIES.
069900*---------------------------------------------------------------*
070000 9100-TRIM-TRAILING-SPACES.
070100*---------------------------------------------------------------*
070200     MOVE 0                          TO WS-TRIM-TRAIL-CT.
070300     INSPECT WS-TRIM-INPUT-40 TALLYING WS-TRIM-TRAIL-CT
070400         FOR TRAILING SPACE.
070500     COMPUTE WS-TRIM-LEN-40 = 40 - WS-TRIM-TRAIL-CT.
070600     IF WS-TRIM-LEN-40 = 0
070700         MOVE 1                      TO WS-TRIM-LEN-40.
070800*---------------------------------------------------------------*
070900 9200-TRIM-LEADING-SPACES.
071000*---------------------------------------------------------------*
071100     MOVE 0                          TO WS-TRIM-LEAD-CT.
071200     INSPECT WS-TRIM-INPUT-20 TALLYING WS-TRIM-LEAD-CT
071300         FOR LEADING SPACE.
071400     IF WS-TRIM-LEAD-CT > 19
071500         MOVE 19                     TO WS-TRIM-LEAD-CT.
071600     COMPUTE WS-TRIM-LEN-20 = 20 - WS-TRIM-LEAD-CT.
071700*---------------------------------------------------------------*
071800 9300-APPEND-COMMA.
071900*---------------------------------------------------------------*
072000     STRING ','                      DELIMITED BY SIZE
072100         INTO WS-CURRENT-CSV-LINE
072200         WITH POINTER WS-LINE-POINTER
072300     END-STRING.
072400*---------------------------------------------------------------*
072500 9310-APPEND-TEXT-FIELD.
072600*---------------------------------------------------------------*
072700     PERFORM 9300-APPEND-COMMA.
072800     MOVE WS-APPEND-TEXT-VALUE       TO WS-TRIM-INPUT-40.
072900     PERFORM 9100-TRIM-TRAILING-SPACES.
073000     STRING WS-TRIM-INPUT-40(1:WS-TRIM-LEN-40)
073100                                      DELIMITED BY SIZE
073200         INTO WS-CURRENT-CSV-LINE
073300         WITH POINTER WS-LINE-POINTER
073400     END-STRING.
073500*---------------------------------------------------------------*
073600 9320-APPEND-VALUE-FIELD.
073700*---------------------------------------------------------------*
073800     PERFORM 9300-APPEND-COMMA.
073900     IF WS-APPEND-SW = 'N'
074000         MOVE WS-APPEND-NUMERIC-VALUE TO WS-EDIT-VALUE
074100         MOVE WS-EDIT-VALUE          TO WS-TRIM-INPUT-20
074200         PERFORM 9200-TRIM-LEADING-SPACES
074300         STRING WS-TRIM-INPUT-20
074400                 (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
074500                 DELIMITED BY SIZE
074600             INTO WS-CURRENT-CSV-LINE
074700             WITH POINTER WS-LINE-POINTER
074800         END-STRING.
074900*---------------------------------------------------------------*
075000 9330-APPEND-RANK-FIELD.
075100*---------------------------------------------------------------*
075200     PERFORM 9300-APPEND-COMMA.
075300     MOVE WS-APPEND-RANK-VALUE       TO WS-EDIT-RANK.
075400     MOVE WS-EDIT-RANK               TO WS-TRIM-INPUT-20.
075500     PERFORM 9200-TRIM-LEADING-SPACES.
075600     STRING WS-TRIM-INPUT-20
075700             (WS-TRIM-LEAD-CT + 1:WS-TRIM-LEN-20)
075800             DELIMITED BY SIZE
075900         INTO WS-CURRENT-CSV-LINE
076000         WITH POINTER WS-LINE-POINTER
076100     END-STRING.
076200*---------------------------------------------------------------*
076300 8000-READ-METRICS-RECORD.
076400*---------------------------------------------------------------*
076500     READ METRICS-WORK-FILE
076600         AT END
076700             SET MWF-EOF             TO TRUE.
076800*---------------------------------------------------------------*
076900 8100-READ-PIVOT-RECORD.
077000*---------------------------------------------------------------*
077100     READ PIVOT-WORK-FILE
077200         AT END
077300             SET PWF-EOF             TO TRUE.
077400*---------------------------------------------------------------*
077500 8200-RETURN-STRATEGY-RECORD.
077600*---------------------------------------------------------------*
077700     RETURN STRATEGY-SORT-FILE
077800         AT END
077900             SET STRATEGY-SORT-EOF   TO TRUE.
078000*---------------------------------------------------------------*
078100 9000-CLOSE-WORK-FILES.
078200*---------------------------------------------------------------*
078300     CLOSE SELECTION-WORK-FILE.
