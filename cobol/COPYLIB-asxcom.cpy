000100*---------------------------------------------------------------*
000200* COPYLIB-ASXCOM -- COMPANY-WORK RECORD.
000300* WRITTEN BY ASXLOAD (ONE PER LISTED COMPANY, INPUT ORDER
000400* PRESERVED), READ BY ASXMETR TO DRIVE THE FUNDAMENTALS LOOKUP.
000500*---------------------------------------------------------------*
000600 01  COMPANY-WORK-RECORD.
000700     05  CW-TICKER               PIC X(10).
000800     05  CW-TICKER-PARTS REDEFINES CW-TICKER.
000900         10  CW-TICKER-CODE      PIC X(06).
001000         10  CW-TICKER-SUFFIX    PIC X(04).
001100     05  CW-COMPANY-NAME         PIC X(40).
001200     05  CW-ASX-CODE             PIC X(06).
001300     05  CW-INDUSTRY             PIC X(30).
001400     05  CW-SEQUENCE-NO          PIC 9(07) COMP.
001500     05  FILLER                  PIC X(14).
