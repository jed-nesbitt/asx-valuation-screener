000100*---------------------------------------------------------------*
000200* COPYLIB-ASXCTL -- RUN-DATE STAMP, SHARED BY ALL ASX SCREENER
000300* BATCH PROGRAMS.  DROPPED IN FOR THE HEADING/COMPLETION-MESSAGE
000400* DATE IN PLACE OF THE OLD CLASS PRINTCTL MEMBER, WHICH NEVER
000500* CARRIED A RUN DATE ANYWAY.
000600*---------------------------------------------------------------*
000700 01  WS-RUN-DATE-6               PIC 9(06).
000800 01  WS-RUN-DATE-6-PARTS REDEFINES WS-RUN-DATE-6.
000900     05  WS-RUN-YY               PIC 9(02).
001000     05  WS-RUN-6-MM             PIC 9(02).
001100     05  WS-RUN-6-DD             PIC 9(02).
001200 01  WS-RUN-CENTURY              PIC 9(02) VALUE 19.
001300 01  WS-RUN-DATE-DATA.
001400     05  WS-RUN-DATE-8           PIC 9(08).
001500     05  WS-RUN-TIME-8           PIC 9(08).
001600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-DATA.
001700     05  WS-RUN-CCYY             PIC 9(04).
001800     05  WS-RUN-MM               PIC 9(02).
001900     05  WS-RUN-DD               PIC 9(02).
002000     05  FILLER                  PIC X(08).
002100 01  WS-RUN-DATE-SLASH.
002200     05  WS-RDS-MM               PIC 9(02).
002300     05  FILLER                  PIC X(01) VALUE '/'.
002400     05  WS-RDS-DD               PIC 9(02).
002500     05  FILLER                  PIC X(01) VALUE '/'.
002600     05  WS-RDS-CCYY             PIC 9(04).
