000100*---------------------------------------------------------------*
000200* COPYLIB-ASXFUN -- FUNDAMENTALS RECORD (FORMERLY COPYLIB-UNEMC,
000300* THE FLAT-RECORD-WITH-SWITCHES LAYOUT CARRIED OVER FROM THE
000400* OLD INDEXED CLAIMS FILE).  ONE RECORD PER TICKER, KEYED BY
000500* FND-TICKER, LOADED ONCE FROM THE MARKET-DATA FEED AND READ
000600* THEREAFTER AS A PLAIN INDEXED FILE.  MISSING/NON-FINITE
000700* VALUES CARRY THEIR SWITCH SET TO 'Y' RATHER THAN A MAGIC
000800* NUMBER, SAME IDEA AS THE OLD EXIST FLAGS.
000900*---------------------------------------------------------------*
001000 01  FUNDAMENTALS-RECORD.
001100     05  FND-TICKER                  PIC X(10).
001200     05  FND-TRAILING-PE             PIC S9(07)V9(04).
001300     05  FND-TRAILING-PE-SW          PIC X(01).
001400         88  FND-TRAILING-PE-NULL         VALUE 'Y'.
001500         88  FND-TRAILING-PE-PRESENT      VALUE 'N'.
001600     05  FND-FORWARD-PE              PIC S9(07)V9(04).
001700     05  FND-FORWARD-PE-SW           PIC X(01).
001800         88  FND-FORWARD-PE-NULL          VALUE 'Y'.
001900         88  FND-FORWARD-PE-PRESENT       VALUE 'N'.
002000     05  FND-MARKET-CAP              PIC S9(15).
002100     05  FND-MARKET-CAP-SW           PIC X(01).
002200         88  FND-MARKET-CAP-NULL          VALUE 'Y'.
002300         88  FND-MARKET-CAP-PRESENT       VALUE 'N'.
002400     05  FND-TRAILING-EPS            PIC S9(07)V9(04).
002500     05  FND-TRAILING-EPS-SW         PIC X(01).
002600         88  FND-TRAILING-EPS-NULL        VALUE 'Y'.
002700         88  FND-TRAILING-EPS-PRESENT     VALUE 'N'.
002800     05  FND-FORWARD-EPS             PIC S9(07)V9(04).
002900     05  FND-FORWARD-EPS-SW          PIC X(01).
003000         88  FND-FORWARD-EPS-NULL         VALUE 'Y'.
003100         88  FND-FORWARD-EPS-PRESENT      VALUE 'N'.
003200     05  FND-PRICE-TO-BOOK           PIC S9(07)V9(04).
003300     05  FND-PRICE-TO-BOOK-SW        PIC X(01).
003400         88  FND-PRICE-TO-BOOK-NULL       VALUE 'Y'.
003500         88  FND-PRICE-TO-BOOK-PRESENT    VALUE 'N'.
003600     05  FND-DIVIDEND-YIELD          PIC S9(03)V9(04).
003700     05  FND-DIVIDEND-YIELD-SW       PIC X(01).
003800         88  FND-DIVIDEND-YIELD-NULL      VALUE 'Y'.
003900         88  FND-DIVIDEND-YIELD-PRESENT   VALUE 'N'.
004000     05  FND-LOAD-DATE               PIC 9(08).
004100     05  FND-LOAD-DATE-PARTS REDEFINES FND-LOAD-DATE.
004200         10  FND-LOAD-CCYY           PIC 9(04).
004300         10  FND-LOAD-MM             PIC 9(02).
004400         10  FND-LOAD-DD             PIC 9(02).
004500     05  FILLER                      PIC X(12).
