000100*---------------------------------------------------------------*
000200* COPYLIB-ASXMET -- METRICS-WORK RECORD.
000300* WRITTEN BY ASXMETR (ONE PER COMPANY, INPUT ORDER PRESERVED),
000400* READ BY ASXPIVT AND ASXSTRA.  MW-SEQUENCE-NO CARRIES THE
000500* ORIGINAL COMPANY-LIST POSITION SO THE STRATEGY SORTS CAN
000600* BREAK TIES IN FAVOUR OF THE EARLIER ROW, PER THE "STABLE
000700* SORT" RULE.
000800*---------------------------------------------------------------*
000900 01  METRICS-WORK-RECORD.
001000     05  MW-TICKER                   PIC X(10).
001100     05  MW-COMPANY-NAME             PIC X(40).
001200     05  MW-ASX-CODE                 PIC X(06).
001300     05  MW-INDUSTRY                 PIC X(30).
001400     05  MW-PE                       PIC S9(07)V9(04).
001500     05  MW-PE-SW                    PIC X(01).
001600         88  MW-PE-NULL                   VALUE 'Y'.
001700         88  MW-PE-PRESENT                VALUE 'N'.
001800     05  MW-MARKET-CAP                PIC S9(15).
001900     05  MW-MARKET-CAP-SW             PIC X(01).
002000         88  MW-MARKET-CAP-NULL           VALUE 'Y'.
002100         88  MW-MARKET-CAP-PRESENT        VALUE 'N'.
002200     05  MW-EPS                       PIC S9(07)V9(04).
002300     05  MW-EPS-SW                    PIC X(01).
002400         88  MW-EPS-NULL                  VALUE 'Y'.
002500         88  MW-EPS-PRESENT               VALUE 'N'.
002600     05  MW-PRICE-TO-BOOK             PIC S9(07)V9(04).
002700     05  MW-PRICE-TO-BOOK-SW          PIC X(01).
002800         88  MW-PRICE-TO-BOOK-NULL        VALUE 'Y'.
002900         88  MW-PRICE-TO-BOOK-PRESENT     VALUE 'N'.
003000     05  MW-DIVIDEND-YIELD            PIC S9(03)V9(04).
003100     05  MW-DIVIDEND-YIELD-SW         PIC X(01).
003200         88  MW-DIVIDEND-YIELD-NULL       VALUE 'Y'.
003300         88  MW-DIVIDEND-YIELD-PRESENT    VALUE 'N'.
003400     05  MW-SEQUENCE-NO               PIC 9(07) COMP.
003500     05  FILLER                       PIC X(18).
003600 01  METRICS-MONEY-FIELDS REDEFINES METRICS-WORK-RECORD.
003700     05  FILLER                       PIC X(98).
003800     05  MM-MARKET-CAP-VIEW           PIC S9(15).
003900     05  FILLER                       PIC X(55).
