000100*---------------------------------------------------------------*
000200* COPYLIB-ASXPIV -- INDUSTRY-PIVOT RECORD.
000300* ONE PER GICS INDUSTRY GROUP, WRITTEN BY ASXPIVT TO
000400* INDUSTRY_AVERAGE_PE.CSV AND RE-READ BY ASXSTRA TO BASELINE
000500* THE PER-INDUSTRY SELECTIONS.  A BLANK AVG/MEDIAN SWITCH MEANS
000600* THE FIGURE PRINTS BLANK (ZERO NON-NULL VALUES IN THE GROUP).
000700*---------------------------------------------------------------*
000800 01  INDUSTRY-PIVOT-RECORD.
000900     05  IP-INDUSTRY                      PIC X(30).
001000     05  IP-AVG-PE                        PIC S9(07)V9(04).
001100     05  IP-AVG-PE-SW                     PIC X(01).
001200         88  IP-AVG-PE-NULL                    VALUE 'Y'.
001300     05  IP-MEDIAN-PE                     PIC S9(07)V9(04).
001400     05  IP-MEDIAN-PE-SW                  PIC X(01).
001500         88  IP-MEDIAN-PE-NULL                 VALUE 'Y'.
001600     05  IP-N-PE                          PIC 9(05) COMP.
001700     05  IP-AVG-MARKET-CAP                PIC S9(15)V9(02).
001800     05  IP-AVG-MARKET-CAP-SW             PIC X(01).
001900         88  IP-AVG-MARKET-CAP-NULL            VALUE 'Y'.
002000     05  IP-MEDIAN-MARKET-CAP             PIC S9(15)V9(02).
002100     05  IP-MEDIAN-MARKET-CAP-SW          PIC X(01).
002200         88  IP-MEDIAN-MARKET-CAP-NULL         VALUE 'Y'.
002300     05  IP-N-MARKET-CAP                  PIC 9(05) COMP.
002400     05  IP-AVG-EPS                       PIC S9(07)V9(04).
002500     05  IP-AVG-EPS-SW                    PIC X(01).
002600         88  IP-AVG-EPS-NULL                   VALUE 'Y'.
002700     05  IP-MEDIAN-EPS                    PIC S9(07)V9(04).
002800     05  IP-MEDIAN-EPS-SW                 PIC X(01).
002900         88  IP-MEDIAN-EPS-NULL                VALUE 'Y'.
003000     05  IP-N-EPS                         PIC 9(05) COMP.
003100     05  IP-AVG-PRICE-TO-BOOK             PIC S9(07)V9(04).
003200     05  IP-AVG-PRICE-TO-BOOK-SW          PIC X(01).
003300         88  IP-AVG-PRICE-TO-BOOK-NULL         VALUE 'Y'.
003400     05  IP-MEDIAN-PRICE-TO-BOOK          PIC S9(07)V9(04).
003500     05  IP-MEDIAN-PRICE-TO-BOOK-SW       PIC X(01).
003600         88  IP-MEDIAN-PRICE-TO-BOOK-NULL      VALUE 'Y'.
003700     05  IP-N-PRICE-TO-BOOK               PIC 9(05) COMP.
003800     05  IP-AVG-DIVIDEND-YIELD            PIC S9(03)V9(04).
003900     05  IP-AVG-DIVIDEND-YIELD-SW         PIC X(01).
004000         88  IP-AVG-DIVIDEND-YIELD-NULL        VALUE 'Y'.
004100     05  IP-MEDIAN-DIVIDEND-YIELD         PIC S9(03)V9(04).
004200     05  IP-MEDIAN-DIVIDEND-YIELD-SW      PIC X(01).
004300         88  IP-MEDIAN-DIVIDEND-YIELD-NULL     VALUE 'Y'.
004400     05  IP-N-DIVIDEND-YIELD              PIC 9(05) COMP.
004500     05  FILLER                           PIC X(10).
004600 01  IP-INDUSTRY-KEY-AREA REDEFINES INDUSTRY-PIVOT-RECORD.
004700     05  IPK-INDUSTRY                     PIC X(30).
004800     05  FILLER                           PIC X(154).
