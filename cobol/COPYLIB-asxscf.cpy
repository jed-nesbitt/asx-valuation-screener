000100*---------------------------------------------------------------*
000200* COPYLIB-ASXSCF -- STRATEGY-CONFIG-TABLE.  ONE ENTRY PER
000300* SCREENING STRATEGY, IN THE SCREENING COMMITTEE'S FIXED RUN
000400* ORDER.  SHARED BY ASXSTRA (DRIVES THE FILTER/RANK PASS) AND
000500* ASXOUTW (MAPS A SELECTION-WORK-RECORD'S STRATEGY NAME BACK TO
000600* ITS WIDE-RECORD COLUMN SLOT).  LOADED FROM THE FLAT LITERAL
000700* AREA BY A REDEFINES RATHER THAN FIVE VALUE CLAUSES - AN OCCURS
000800* TABLE CANNOT TAKE A DIFFERENT VALUE PER OCCURRENCE.
000900*---------------------------------------------------------------*
001000 01  WS-STRATEGY-CONFIG-INIT-AREA.
001100     05  FILLER                      PIC X(43) VALUE
001200         'low_pe_relative_industry  pe_relative     A'.
001300     05  FILLER                      PIC X(43) VALUE
001400         'low_pe_absolute           pe              A'.
001500     05  FILLER                      PIC X(43) VALUE
001600         'high_market_cap           market_cap      D'.
001700     05  FILLER                      PIC X(43) VALUE
001800         'high_eps                  eps             D'.
001900     05  FILLER                      PIC X(43) VALUE
002000         'high_dividend_yield       dividend_yield  D'.
002100 01  STRATEGY-CONFIG-TABLE REDEFINES WS-STRATEGY-CONFIG-INIT-AREA.
002200     05  STRATEGY-CONFIG-ENTRY OCCURS 5 TIMES
002300                               INDEXED BY SX-IDX.
002400         10  SC-STRATEGY-NAME        PIC X(26).
002500         10  SC-METRIC-NAME          PIC X(16).
002600         10  SC-DIRECTION-SW         PIC X(01).
002700             88  SC-DESCENDING             VALUE 'D'.
