000100*---------------------------------------------------------------*
000200* COPYLIB-ASXSEL -- SELECTION-WORK RECORD (FORMERLY THE
000300* UNEMFORM EDITED-PICTURE LAYOUT; HERE IT DOUBLES AS BOTH THE
000400* WORK-FILE RECORD AND THE CSV DETAIL LINE SINCE THE OUTPUT IS
000500* COMMA-DELIMITED RATHER THAN A PRINTED REPORT).  ONE PER
000600* TICKER x STRATEGY x MODE SELECTION.  WRITTEN BY ASXSTRA,
000700* READ BY ASXOUTW TO BUILD THE LONG AND WIDE COMBINED FILES.
000800*---------------------------------------------------------------*
000900 01  SELECTION-WORK-RECORD.
001000     05  SEL-TICKER                  PIC X(10).
001100     05  SEL-INDUSTRY                PIC X(30).
001200     05  SEL-STRATEGY                PIC X(26).
001300     05  SEL-MODE                    PIC X(12).
001400     05  SEL-RANK                    PIC 9(04) COMP.
001500     05  SEL-METRIC-NAME             PIC X(16).
001600     05  SEL-METRIC-VALUE            PIC S9(15)V9(04).
001700     05  SEL-INDUSTRY-AVG            PIC S9(15)V9(04).
001800     05  SEL-INDUSTRY-AVG-SW         PIC X(01).
001900         88  SEL-INDUSTRY-AVG-NULL        VALUE 'Y'.
002000     05  SEL-COMPANY-NAME            PIC X(40).
002100     05  SEL-ASX-CODE                PIC X(06).
002200     05  FILLER                      PIC X(15).
002300 01  SEL-MODE-PAIR REDEFINES SELECTION-WORK-RECORD.
002400     05  FILLER                      PIC X(40).
002500     05  SMP-STRATEGY-MODE-KEY.
002600         10  SMP-STRATEGY            PIC X(26).
002700         10  SMP-MODE                PIC X(12).
002800     05  FILLER                      PIC X(118).
002900*---------------------------------------------------------------*
003000* CSV DETAIL LINE -- SELECTION-WORK-RECORD EDITED OUT AS TEXT,
003100* COMMA-DELIMITED, FOR THE TEN PER-STRATEGY/MODE FILES AND THE
003200* LONG COMBINED FILE.
003300*---------------------------------------------------------------*
003400 01  SEL-CSV-DETAIL-LINE             PIC X(200).
