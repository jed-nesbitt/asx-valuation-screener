000100*---------------------------------------------------------------*
000200* COPYLIB-ASXTBL -- FORMERLY COPYLIB-UNEMT, THE TABLE LAYOUT
000300* CARRIED ON THE CALL/USING LINKAGE BETWEEN A DRIVER PROGRAM
000400* AND A SUBPROGRAM.  HERE IT CARRIES THE FUNDAMENTALS LOOKUP
000500* REQUEST/REPLY BETWEEN ASXMETR AND ASXFLKP.
000600*---------------------------------------------------------------*
000700 01  FLKP-REQUEST-TICKER              PIC X(10).
000800 01  FLKP-REPLY-FOUND-SW              PIC X(01).
000900     88  FLKP-REPLY-FOUND                  VALUE 'Y'.
001000     88  FLKP-REPLY-NOT-FOUND              VALUE 'N'.
001100 01  FLKP-REPLY-AREA.
001200     05  FLKP-TRAILING-PE             PIC S9(07)V9(04).
001300     05  FLKP-TRAILING-PE-SW          PIC X(01).
001400     05  FLKP-FORWARD-PE              PIC S9(07)V9(04).
001500     05  FLKP-FORWARD-PE-SW           PIC X(01).
001600     05  FLKP-MARKET-CAP              PIC S9(15).
001700     05  FLKP-MARKET-CAP-SW           PIC X(01).
001800     05  FLKP-TRAILING-EPS            PIC S9(07)V9(04).
001900     05  FLKP-TRAILING-EPS-SW         PIC X(01).
002000     05  FLKP-FORWARD-EPS             PIC S9(07)V9(04).
002100     05  FLKP-FORWARD-EPS-SW          PIC X(01).
002200     05  FLKP-PRICE-TO-BOOK           PIC S9(07)V9(04).
002300     05  FLKP-PRICE-TO-BOOK-SW        PIC X(01).
002400     05  FLKP-DIVIDEND-YIELD          PIC S9(03)V9(04).
002500     05  FLKP-DIVIDEND-YIELD-SW       PIC X(01).
002600 01  FLKP-REPLY-ALT REDEFINES FLKP-REPLY-AREA.
002700     05  FLKP-PE-GROUP.
002800         10  FILLER                   PIC X(24).
002900     05  FLKP-REMAINDER-GROUP.
003000         10  FILLER                   PIC X(60).
