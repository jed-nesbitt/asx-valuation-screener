000100*---------------------------------------------------------------*
000200* COPYLIB-ASXWID -- WIDE-WORK RECORD.
000300* ONE PER DISTINCT SELECTED TICKER.  WD-PAIR CARRIES THE RANK
000400* AND VALUE FOR EACH OF THE TEN STRATEGY/MODE COMBINATIONS IN
000500* THE FIXED CONFIG ORDER (SEE ASXSTRA STRATEGY-CONFIG-TABLE);
000600* THE SAME OCCURS-TABLE SHAPE AS THE OLD STATE-ACCUMULATION
000700* TABLE, JUST KEYED BY STRATEGY/MODE SLOT INSTEAD OF STATE.
000800*---------------------------------------------------------------*
000900 01  WIDE-TABLE-SIZE                 PIC S9(05) COMP.
001000 01  WIDE-WORK-TABLE.
001100     05  WD-ENTRY OCCURS 1 TO 4000 TIMES
001200                  DEPENDING ON WIDE-TABLE-SIZE
001300                  INDEXED BY WD-IDX.
001400         10  WD-TICKER                   PIC X(10).
001500         10  WD-INDUSTRY                 PIC X(30).
001600         10  WD-PAIR OCCURS 10 TIMES INDEXED BY WD-PAIR-IDX.
001700             15  WD-RANK                 PIC 9(04) COMP.
001800             15  WD-RANK-SW              PIC X(01).
001900                 88  WD-RANK-BLANK            VALUE 'Y'.
002000             15  WD-VALUE                PIC S9(15)V9(04).
002100             15  WD-VALUE-SW             PIC X(01).
002200                 88  WD-VALUE-BLANK           VALUE 'Y'.
002300         10  WD-SELECTED-IN              PIC X(270).
002400*---------------------------------------------------------------*
002500* CSV DETAIL LINE -- ONE WIDE RECORD EDITED OUT AS TEXT FOR
002600* TICKERS_WITH_STRATEGY.CSV.
002700*---------------------------------------------------------------*
002800 01  WD-CSV-DETAIL-LINE                  PIC X(600).
